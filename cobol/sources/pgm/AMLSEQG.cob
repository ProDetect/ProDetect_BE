000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AMLSEQG.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - AML BATCH SUITE.
000700 DATE-WRITTEN.   15 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.       COMPLIANCE - RESTRICTED.
001000*
001100*DESCRIPTION :  THIS ROUTINE ASSEMBLES THE NEXT SEQUENTIAL
001200*               CASE OR REGULATORY REPORT NUMBER FOR THE
001300*               CURRENT RUN MONTH - CS-YYYYMM-NNNN,
001400*               STR-YYYYMM-NNNN OR CTR-YYYYMM-NNNN. THE
001500*               RUNNING COUNTERS PERSIST IN THIS PROGRAM'S
001600*               OWN WORKING STORAGE FOR THE LIFE OF THE RUN
001700*               (AS400 LOAD MODULE STAYS RESIDENT BETWEEN
001800*               CALLS WITHIN ONE JOB).
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300*  AMLI001 RBH        02/10/1994 - INITIAL VERSION FOR THE NEW
002400*                                  COMPLIANCE BATCH SUITE. SMALL
002500*                                  CALLED COUNTER-GENERATOR
002600*                                  ROUTINE.
002700*---------------------------------------------------------------*
002800*  AMLY2K5 TOYIN       18/11/1998 - Y2K READINESS - CONFIRMED
002900*                                  WK-SEQG-YYYYMM IS 4-DIGIT
003000*                                  CENTURY. CLOSED.
003100*---------------------------------------------------------------*
003200*  AMLR057 CHUKS       22/04/2004 - NNNN WAS ROLLING OVER PAST
003300*                                  9999 WITHOUT RESETTING - ADD
003400*                                  GUARD, CAP DISPLAY AT 9999
003500*---------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER              PIC X(24)  VALUE
005700     "** PROGRAM AMLSEQG  **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-COUNTER-AREA.
006100     05  WK-N-CASE-COUNTER        PIC 9(04) COMP-3 VALUE ZERO.
006200     05  WK-N-STR-COUNTER         PIC 9(04) COMP-3 VALUE ZERO.
006300     05  WK-N-CTR-COUNTER         PIC 9(04) COMP-3 VALUE ZERO.
006400 01  WK-C-COUNTER-AREA-R REDEFINES WK-C-COUNTER-AREA.
006500     05  FILLER                   PIC X(06).
006600
006700 01  WK-C-BUILD-AREA.
006800     05  WK-C-BUILD-PREFIX        PIC X(04).
006900     05  WK-C-BUILD-DASH1         PIC X(01) VALUE "-".
007000     05  WK-C-BUILD-YYYYMM        PIC 9(06).
007100     05  WK-C-BUILD-DASH2         PIC X(01) VALUE "-".
007200     05  WK-C-BUILD-SEQ           PIC 9(04).
007300 01  WK-C-BUILD-AREA-R REDEFINES WK-C-BUILD-AREA.
007400     05  FILLER                   PIC X(16).
007500
007600 01  WK-C-TYPE-CHECK-AREA.
007700     05  WK-C-TYPE-SAVE           PIC X(04) VALUE SPACES.
007800 01  WK-C-TYPE-CHECK-AREA-R REDEFINES WK-C-TYPE-CHECK-AREA.
007900     05  FILLER                   PIC X(04).
008000
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400     COPY AMLSEQL.
008500 EJECT
008600********************************************
008700 PROCEDURE DIVISION USING WK-SEQG-RECORD.
008800********************************************
008900 MAIN-MODULE.
009000     PERFORM A000-MAIN-PROCESSING
009100        THRU A099-MAIN-PROCESSING-EX.
009200 GOBACK.
009300
009400*---------------------------------------------------------------*
009500 A000-MAIN-PROCESSING.
009600*---------------------------------------------------------------*
009700     MOVE    SPACES                  TO    WK-SEQG-NUMBER.
009800     MOVE    WK-SEQG-YYYYMM          TO    WK-C-BUILD-YYYYMM.
009900
010000     IF      WK-SEQG-TYPE-CASE
010100             ADD  1 TO WK-N-CASE-COUNTER
010200             IF WK-N-CASE-COUNTER > 9999
010300                MOVE 9999 TO WK-N-CASE-COUNTER
010400             END-IF
010500             MOVE "CASE" TO WK-C-BUILD-PREFIX
010600             MOVE WK-N-CASE-COUNTER TO WK-C-BUILD-SEQ
010700     ELSE
010800     IF      WK-SEQG-TYPE-STR
010900             ADD  1 TO WK-N-STR-COUNTER
011000             IF WK-N-STR-COUNTER > 9999
011100                MOVE 9999 TO WK-N-STR-COUNTER
011200             END-IF
011300             MOVE "STR " TO WK-C-BUILD-PREFIX
011400             MOVE WK-N-STR-COUNTER TO WK-C-BUILD-SEQ
011500     ELSE
011600     IF      WK-SEQG-TYPE-CTR
011700             ADD  1 TO WK-N-CTR-COUNTER
011800             IF WK-N-CTR-COUNTER > 9999
011900                MOVE 9999 TO WK-N-CTR-COUNTER
012000             END-IF
012100             MOVE "CTR " TO WK-C-BUILD-PREFIX
012200             MOVE WK-N-CTR-COUNTER TO WK-C-BUILD-SEQ
012300     END-IF
012400     END-IF
012500     END-IF.
012600
012700     IF      WK-SEQG-TYPE-CASE
012800             STRING "CS-" DELIMITED BY SIZE
012900                    WK-C-BUILD-YYYYMM DELIMITED BY SIZE
013000                    "-" DELIMITED BY SIZE
013100                    WK-C-BUILD-SEQ DELIMITED BY SIZE
013200                    INTO WK-SEQG-NUMBER
013300     ELSE
013400             STRING WK-C-BUILD-PREFIX DELIMITED BY SPACE
013500                    "-" DELIMITED BY SIZE
013600                    WK-C-BUILD-YYYYMM DELIMITED BY SIZE
013700                    "-" DELIMITED BY SIZE
013800                    WK-C-BUILD-SEQ DELIMITED BY SIZE
013900                    INTO WK-SEQG-NUMBER
014000     END-IF.
014100
014200*---------------------------------------------------------------*
014300 A099-MAIN-PROCESSING-EX.
014400*---------------------------------------------------------------*
014500     EXIT.
014600
014700******************************************************************
014800*************** END OF PROGRAM SOURCE - AMLSEQG ****************
014900******************************************************************
