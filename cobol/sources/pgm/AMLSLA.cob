000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AMLSLA.
000500 AUTHOR.         RAYMOND B HASSAN.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - AML BATCH SUITE.
000700 DATE-WRITTEN.   02 JUN 1994.
000800 DATE-COMPILED.
000900 SECURITY.       COMPLIANCE - RESTRICTED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP THE SLA
001200*               (SERVICE LEVEL) HOURS FOR A CASE PRIORITY, WITH
001300*               HALVING FOR SANCTIONS/TERRORISM CASE TYPES. THIS
001400*               ROUTINE IS CALLED BY AMLTMON DURING THE CASE
001500*               CREATION PHASE (CM UNIT).
001600*
001700*-------------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*-------------------------------------------------------------------*
002000* AMLI001  02/06/1994 RBH    - INITIAL VERSION FOR THE NEW
002100*                              COMPLIANCE BATCH SUITE. SMALL
002200*                              CALLED TABLE-LOOKUP ROUTINE.
002300*-------------------------------------------------------------------*
002400* AMLR019  30/05/1996 MATILDA - ADD PRIORITY 4 AND 5 ENTRIES PER
002500*                              CBN CIRCULAR ON LOW-PRIORITY CASES
002600*-------------------------------------------------------------------*
002700* AMLY2K3  03/12/1998 TOYIN  - Y2K REVIEW - NO DATE FIELDS IN THIS
002800*                              ROUTINE. CLOSED, NO CHANGE REQUIRED.
002900*-------------------------------------------------------------------*
003000* AMLR038  17/09/2001 CHUKS  - INTEGER DIVISION ON HALVING WAS
003100*                              TRUNCATING TO ZERO FOR PRIORITY 1
003200*                              SANCTIONS CASES - FLOOR AT 4 HOURS
003300*-------------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM AMLSLA **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-SLA-TABLE-AREA.
006200     05  WK-C-SLA-ENTRY OCCURS 5 TIMES
006300             INDEXED BY WK-X-SLA.
006400         10  WK-C-SLA-TAB-PRIORITY   PIC 9(01).
006500         10  WK-C-SLA-TAB-HOURS      PIC 9(03) COMP-3.
006600 01  WK-C-SLA-TABLE-R REDEFINES WK-C-SLA-TABLE-AREA.
006700     05  FILLER                      PIC X(20).
006800
006900 01  WK-N-DIVIDE-RESULT.
007000     05  WK-N-HALVED-HOURS           PIC 9(05) COMP-3 VALUE ZERO.
007100     05  WK-N-REMAINDER              PIC 9(05) COMP-3 VALUE ZERO.
007200 01  WK-N-DIVIDE-RESULT-R REDEFINES WK-N-DIVIDE-RESULT.
007300     05  FILLER                      PIC X(06).
007400
007500 01  WK-C-CASE-TYPE-CHECK.
007600     05  WK-C-CASE-TYPE-HALVE        PIC X(01) VALUE "N".
007700         88  WK-C-CASE-TYPE-HALVES          VALUE "Y".
007800 01  WK-C-CASE-TYPE-CHECK-R REDEFINES WK-C-CASE-TYPE-CHECK.
007900     05  FILLER                      PIC X(01).
008000
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400 COPY AMLSLAL.
008500
008600 EJECT
008700********************************************
008800 PROCEDURE DIVISION USING WK-SLA-RECORD.
008900********************************************
009000 MAIN-MODULE.
009100     PERFORM A000-PROCESS-CALLED-ROUTINE
009200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009300     EXIT PROGRAM.
009400
009500*---------------------------------------------------------------*
009600 A000-PROCESS-CALLED-ROUTINE.
009700*---------------------------------------------------------------*
009800     MOVE    SPACES              TO    WK-SLA-ERROR-CD.
009900     MOVE    ZERO                TO    WK-SLA-HOURS.
010000
010100     MOVE    1   TO WK-C-SLA-TAB-PRIORITY (1).
010200     MOVE  004   TO WK-C-SLA-TAB-HOURS    (1).
010300     MOVE    2   TO WK-C-SLA-TAB-PRIORITY (2).
010400     MOVE  024   TO WK-C-SLA-TAB-HOURS    (2).
010500     MOVE    3   TO WK-C-SLA-TAB-PRIORITY (3).
010600     MOVE  072   TO WK-C-SLA-TAB-HOURS    (3).
010700     MOVE    4   TO WK-C-SLA-TAB-PRIORITY (4).
010800     MOVE  168   TO WK-C-SLA-TAB-HOURS    (4).
010900     MOVE    5   TO WK-C-SLA-TAB-PRIORITY (5).
011000     MOVE  336   TO WK-C-SLA-TAB-HOURS    (5).
011100
011200     MOVE    072 TO WK-SLA-HOURS.
011300     SET     WK-X-SLA  TO 1.
011400     SEARCH  WK-C-SLA-ENTRY
011500         AT END
011600             MOVE "SUP0016" TO WK-SLA-ERROR-CD
011700         WHEN WK-C-SLA-TAB-PRIORITY (WK-X-SLA) = WK-SLA-PRIORITY
011800             MOVE WK-C-SLA-TAB-HOURS (WK-X-SLA) TO WK-SLA-HOURS
011900     END-SEARCH.
012000
012100     IF  WK-SLA-TYPE-SANCTIONS
012200     OR  WK-SLA-TYPE-TERRORISM
012300         DIVIDE WK-SLA-HOURS BY 2
012400             GIVING WK-N-HALVED-HOURS
012500             REMAINDER WK-N-REMAINDER
012600         IF  WK-N-HALVED-HOURS < 4
012700             MOVE 004 TO WK-SLA-HOURS
012800         ELSE
012900             MOVE WK-N-HALVED-HOURS TO WK-SLA-HOURS
013000         END-IF
013100     END-IF.
013200
013300 A099-PROCESS-CALLED-ROUTINE-EX.
013400     EXIT.
013500
013600******************************************************************
013700************** END OF PROGRAM SOURCE -  AMLSLA *****************
013800******************************************************************
