000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AMLTMON.
000500 AUTHOR.         RAYMOND B HASSAN.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - AML BATCH SUITE.
000700 DATE-WRITTEN.   02 JUN 1994.
000800 DATE-COMPILED.
000900 SECURITY.       COMPLIANCE - RESTRICTED.
001000*
001100*DESCRIPTION :  NIGHTLY AML TRANSACTION MONITORING BATCH RUN.
001200*               READS THE DAY'S CUSTOMER AND TRANSACTION
001300*               EXTRACTS AND THE ACTIVE RULE TABLE, SCORES EVERY
001400*               TRANSACTION AGAINST THE CBN AML/CFT RULE SET,
001500*               RAISES ALERTS, RE-SCORES CUSTOMERS, OPENS
001600*               INVESTIGATION CASES WITH SLA DEADLINES, FILES
001700*               STR/CTR REGULATORY REPORTS, BACK-TESTS THE RULE
001800*               SET AGAINST KNOWN-SUSPICIOUS TRAFFIC AND PRINTS
001900*               THE DAILY COMPLIANCE SUMMARY REPORT (COMPRPT).
002000*               THIS IS THE MAIN DRIVER - NOT CALLED BY ANYTHING.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500*  AMLI001 RBH        02/06/1994 - INITIAL VERSION FOR THE NEW
002600*                                  COMPLIANCE BATCH SUITE.  LOADS
002700*                                  TABLES, SCORES TRANSACTIONS
002800*                                  ONE BY ONE AGAINST THE RULE
002900*                                  SET, WRITES EXCEPTIONS.
003000*---------------------------------------------------------------*
003100*  AMLR007 MATILDA    11/10/1994 - ADD CUSTOMER RE-SCORE PHASE
003200*                                  AND CASE CREATION PHASE PER
003300*                                  COMPLIANCE DEPT REQUEST R-94-48
003400*---------------------------------------------------------------*
003500*  AMLR015 RBH        14/03/1996 - ADD STR/CTR REGULATORY REPORT
003600*                                  PHASE.  SEQUENCE NUMBERS NOW
003700*                                  OBTAINED FROM NEW AMLSEQG
003800*                                  CALLED ROUTINE (WAS A FLAT
003900*                                  PARAMETER FILE LOOKUP)
004000*---------------------------------------------------------------*
004100*  AMLR023 MATILDA    19/02/1997 - STRUCTURING RULE WAS COUNTING
004200*                                  CASH AND NON-CASH DEPOSITS
004300*                                  TOGETHER - RESTRICT COUNT TO
004400*                                  TRANSACTIONS UNDER THE BAND
004500*---------------------------------------------------------------*
004600*  AMLY2K6 TOYIN      02/12/1998 - Y2K READINESS REVIEW.  RUN DATE
004700*                                  NOW ACCEPTED AS 4-DIGIT CENTURY
004800*                                  (ACCEPT ... FROM DATE YYYYMMDD).
004900*                                  SLA DEADLINE ROLLOVER TABLE
005000*                                  CONFIRMED CENTURY-SAFE.  CLOSED.
005100*---------------------------------------------------------------*
005200*  AMLR041 CHUKS      25/07/2001 - ADD UNUSUAL-TIME AND ROUND-
005300*                                  AMOUNT AND UNUSUAL-AMOUNT
005400*                                  PATTERN CHECKS PER CBN AML/CFT
005500*                                  GUIDELINES UPDATE.  UNUSUAL
005600*                                  AMOUNT NOW RAISES ITS OWN
005700*                                  ALERT, SEPARATE FROM THE RULE
005800*                                  TABLE ALERTS
005900*---------------------------------------------------------------*
006000*  AMLR046 CHUKS      14/02/2002 - RISK CATEGORY LOOKUP SPLIT OUT
006100*                                  TO COMMON ROUTINE AMLRCAT, USED
006200*                                  BY BOTH INITIAL SCORING AND
006300*                                  RE-SCORE PARAGRAPHS
006400*---------------------------------------------------------------*
006500*  AMLR052 CHUKS      21/08/2003 - CASE CREATION NOW WRITES BACK
006600*                                  THE CASE NUMBER ONTO EVERY
006700*                                  ESCALATED ALERT BEFORE THE
006800*                                  ALERTS FILE IS WRITTEN
006900*---------------------------------------------------------------*
007000*  AMLR057 CHUKS      22/04/2004 - SEE AMLSEQG - NNNN WRAP GUARD
007100*---------------------------------------------------------------*
007200*  AMLR061 TOYIN      09/11/2005 - ADD RULE BACK-TEST PHASE (RE
007300*                                  UNIT) PER INTERNAL AUDIT FINDING
007400*                                  2005-114.  PRECISION/EFFECT-
007500*                                  IVENESS PRINTED ON COMPRPT
007600*---------------------------------------------------------------*
007700*  AMLR062 CHUKS      14/03/2006 - J100 WAS FILING A CTR OFF THE
007800*                                  CUSTOMER'S WHOLE-PERIOD TOTAL
007900*                                  INSTEAD OF PER-TRANSACTION
008000*                                  AMOUNTS AT/ABOVE THE CTR LIMIT.
008100*                                  NEW WK-T-CUST-CTR-TXNCNT/-AMOUNT
008200*                                  ACCUMULATE ONLY THE QUALIFYING
008300*                                  TRANSACTIONS, PER COMPLIANCE
008400*                                  FINDING CF-2006-019
008500*---------------------------------------------------------------*
008600*  AMLR063 CHUKS      14/03/2006 - J300 WAS FILING AN STR ONLY
008700*                                  WHEN THE CASE RISK LEVEL WAS
008800*                                  HIGH OR CRITICAL, SILENTLY
008900*                                  DROPPING THE REPORT FOR EVERY
009000*                                  LOW/MEDIUM CASE.  CASE CREATION
009100*                                  IS ALREADY THE CASE-WORTHINESS
009200*                                  GATE - NOW ONE STR PER CASE,
009300*                                  NO RISK-LEVEL FILTER. CF-2006-019
009400*---------------------------------------------------------------*
009500*  AMLR064 TOYIN      21/03/2006 - VELOCITY RULE (E200) WAS TESTING
009600*                                  THE SAME-RUN PERIOD TOTAL, NOT
009700*                                  THE CUSTOMER MASTER'S PRIOR-24H
009800*                                  BASELINE (CUST-TXN-COUNT-24H/
009900*                                  CUST-AMT-24H).  NEW WK-T-CUST-
010000*                                  BASE-TXNCNT/-AMOUNT CARRY THE
010100*                                  BASELINE FORWARD FROM C200 LOAD
010200*---------------------------------------------------------------*
010300*  AMLR065 TOYIN      21/03/2006 - STRUCTURING RULE (E300) HAD THE
010400*                                  SAME PRIOR-24H GAP AS AMLR064,
010500*                                  USING THE WHOLE PERIOD TOTAL IN
010600*                                  PLACE OF THE NEAR-CTR-BAND
010700*                                  BASELINE (CUST-NEAR-CTR-COUNT-
010800*                                  24H/-AMT-24H).  CARRIED FORWARD
010900*                                  AS WK-T-CUST-BASE-NRCTR-CNT/-AMT
011000*---------------------------------------------------------------*
011100*  AMLR066 MATILDA    28/03/2006 - AUDIT TRAIL (Y800) ONLY EVER
011200*                                  WROTE THE ALERT-GENERATED EVENT,
011300*                                  FROM ONE CALL SITE.  WIDENED TO
011400*                                  A COMMON STAGING AREA (WK-C-
011500*                                  AUDIT-STAGING) AND NOW ALSO
011600*                                  CALLED FOR TRANSACTION SCORING,
011700*                                  CUSTOMER RE-SCORE, CASE CREATION,
011800*                                  REPORT FILING AND RULE BACK-TEST
011900*---------------------------------------------------------------*
012000*  AMLR067 CHUKS      04/04/2006 - CASH RULE (D400) DID NOT TREAT
012100*                                  ATM WITHDRAWALS AS CASH-
012200*                                  EQUIVALENT, ONLY TXN-METHOD
012300*                                  "CASH" ITSELF.  ADDED "ATM" TO
012400*                                  THE CONDITION PER CF-2006-019
012500*---------------------------------------------------------------*
012600*  AMLR068 CHUKS      18/04/2006 - E100-E600 WERE ADDING THE BASE
012700*                                  POINTS STRAIGHT TO THE RISK
012800*                                  SCORE, NEVER MULTIPLYING BY THE
012900*                                  RULE'S WEIGHT, AND Y700 WAS
013000*                                  MOVING THE BARE WEIGHT INTO THE
013100*                                  ALERT RISK SCORE.  EACH RULE
013200*                                  NOW COMPUTES WK-D-RULE-CONTRIB
013300*                                  (WEIGHT TIMES BASE POINTS) AND
013400*                                  Y700 USES THAT. CF-2006-024
013500*---------------------------------------------------------------*
013600*  AMLR069 CHUKS      18/04/2006 - (1) RULE THRESHOLDS LEFT ZERO
013700*                                  IN THE RULE DECK WERE NEVER
013800*                                  DEFAULTED (B200).  (2) STR LINES
013900*                                  (J300) USED THE CASE'S ALERT
014000*                                  COUNT AND A ZERO LITERAL INSTEAD
014100*                                  OF THE CUSTOMER'S REAL
014200*                                  SUSPICIOUS-TXN COUNT/AMOUNT THIS
014300*                                  RUN (NEW WK-T-CUST-SUSP-TXNCNT/
014400*                                  -AMOUNT, NEW J310 LOOKUP).
014500*                                  (3) COMPRPT'S CTR/STR LINES
014600*                                  (L500) ALWAYS PRINTED 0.00 FOR
014700*                                  WANT OF A RUN TOTAL - ADDED
014800*                                  WK-N-CTR-AMOUNT-FILED/WK-N-STR-
014900*                                  AMOUNT-FILED. CF-2006-024
015000*---------------------------------------------------------------*
015100*  AMLR070 CHUKS      18/04/2006 - (1) E600 CHECKED PEP BEFORE
015200*                                  RISK CATEGORY, SO A CUSTOMER
015300*                                  WHO WAS BOTH TOOK THE PEP
015400*                                  BRANCH INSTEAD OF THE SPEC'S
015500*                                  HIGH-RISK-FIRST, NO-ALERT
015600*                                  BRANCH.  SWAPPED THE ORDER.
015700*                                  (2) A TRANSACTION REFERENCING
015800*                                  AN UNKNOWN CUSTOMER (D200) WAS
015900*                                  ONLY DISPLAYED - NO COUNT, NO
016000*                                  AUDIT EVENT.  ADDED WK-N-CUST-
016100*                                  ERROR-COUNT AND A Y800 CALL.
016200*                                  CF-2006-024
016300*---------------------------------------------------------------*
016400 EJECT
016500**********************
016600 ENVIRONMENT DIVISION.
016700**********************
016800 CONFIGURATION SECTION.
016900 SOURCE-COMPUTER.  IBM-AS400.
017000 OBJECT-COMPUTER.  IBM-AS400.
017100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
017200                   C01 IS TOP-OF-FORM
017300                   UPSI-0 IS UPSI-SWITCH-0
017400                     ON STATUS IS U0-ON
017500                     OFF STATUS IS U0-OFF
017600                   UPSI-1 IS UPSI-SWITCH-1
017700                     ON STATUS IS U1-ON
017800                     OFF STATUS IS U1-OFF.
017900
018000 INPUT-OUTPUT SECTION.
018100 FILE-CONTROL.
018200     SELECT CUSTOMER-FILE  ASSIGN TO DATABASE-CUSTOMER
018300            ORGANIZATION IS SEQUENTIAL
018400            FILE STATUS IS WK-C-FILE-STATUS.
018500     SELECT TRANSACT-FILE  ASSIGN TO DATABASE-TRANSACT
018600            ORGANIZATION IS SEQUENTIAL
018700            FILE STATUS IS WK-C-FILE-STATUS.
018800     SELECT RULES-FILE     ASSIGN TO DATABASE-RULES
018900            ORGANIZATION IS SEQUENTIAL
019000            FILE STATUS IS WK-C-FILE-STATUS.
019100     SELECT SCOREDTX-FILE  ASSIGN TO DATABASE-SCOREDTX
019200            ORGANIZATION IS SEQUENTIAL
019300            FILE STATUS IS WK-C-FILE-STATUS.
019400     SELECT ALERTS-FILE    ASSIGN TO DATABASE-ALERTS
019500            ORGANIZATION IS SEQUENTIAL
019600            FILE STATUS IS WK-C-FILE-STATUS.
019700     SELECT CASES-FILE     ASSIGN TO DATABASE-CASES
019800            ORGANIZATION IS SEQUENTIAL
019900            FILE STATUS IS WK-C-FILE-STATUS.
020000     SELECT REPORTS-FILE   ASSIGN TO DATABASE-REPORTS
020100            ORGANIZATION IS SEQUENTIAL
020200            FILE STATUS IS WK-C-FILE-STATUS.
020300     SELECT AUDITLOG-FILE  ASSIGN TO DATABASE-AUDITLOG
020400            ORGANIZATION IS SEQUENTIAL
020500            FILE STATUS IS WK-C-FILE-STATUS.
020600     SELECT COMPRPT-FILE   ASSIGN TO DATABASE-COMPRPT
020700            ORGANIZATION IS SEQUENTIAL
020800            FILE STATUS IS WK-C-FILE-STATUS.
020900
021000***************
021100 DATA DIVISION.
021200***************
021300 FILE SECTION.
021400
021500 FD  CUSTOMER-FILE
021600     LABEL RECORDS ARE STANDARD.
021700 01  CUSTOMER-REC.
021800     COPY AMLCUST.
021900
022000 FD  TRANSACT-FILE
022100     LABEL RECORDS ARE STANDARD.
022200 01  TRANSACT-REC.
022300     COPY AMLTRAN.
022400
022500 FD  RULES-FILE
022600     LABEL RECORDS ARE STANDARD.
022700 01  RULES-REC.
022800     COPY AMLRULE.
022900
023000 FD  SCOREDTX-FILE
023100     LABEL RECORDS ARE STANDARD.
023200 01  SCOREDTX-REC.
023300     COPY AMLSCOR.
023400
023500 FD  ALERTS-FILE
023600     LABEL RECORDS ARE STANDARD.
023700 01  ALERTS-REC.
023800     COPY AMLALRT.
023900
024000 FD  CASES-FILE
024100     LABEL RECORDS ARE STANDARD.
024200 01  CASES-REC.
024300     COPY AMLCASR.
024400
024500 FD  REPORTS-FILE
024600     LABEL RECORDS ARE STANDARD.
024700 01  REPORTS-REC.
024800     COPY AMLRPTR.
024900
025000 FD  AUDITLOG-FILE
025100     LABEL RECORDS ARE STANDARD.
025200 01  AUDITLOG-REC.
025300     COPY AMLAUDT.
025400
025500 FD  COMPRPT-FILE
025600     LABEL RECORDS ARE STANDARD.
025700 01  COMPRPT-REC                      PIC X(132).
025800
025900*************************
026000 WORKING-STORAGE SECTION.
026100*************************
026200 01  FILLER              PIC X(24)  VALUE
026300     "** PROGRAM AMLTMON  **".
026400
026500* ------------------ COMMON WORK AREA COPYBOOK ------------------*
026600     COPY AMLCWS.
026700
026800* ------------------ RULE TABLE (LOADED FROM RULES-FILE) --------*
026900 01  WK-T-RULE-TABLE.
027000     05  WK-T-RULE-ENTRY OCCURS 20 TIMES
027100             INDEXED BY WK-X-RULE.
027200         10  WK-T-RULE-CODE           PIC X(12).
027300         10  WK-T-RULE-NAME           PIC X(30).
027400         10  WK-T-RULE-SEVERITY       PIC X(08).
027500         10  WK-T-RULE-PRIORITY       PIC 9(01).
027600         10  WK-T-RULE-WEIGHT         PIC 9(01)V99.
027700         10  WK-T-RULE-COND-AMT       PIC X(01).
027800         10  WK-T-RULE-COND-VEL       PIC X(01).
027900         10  WK-T-RULE-COND-STRUC     PIC X(01).
028000         10  WK-T-RULE-COND-XBORDER   PIC X(01).
028100         10  WK-T-RULE-COND-CASH      PIC X(01).
028200         10  WK-T-RULE-COND-CUSTRISK  PIC X(01).
028300         10  WK-T-RULE-THRESH-AMT     PIC S9(13)V99.
028400         10  WK-T-RULE-THRESH-CASH    PIC S9(13)V99.
028500         10  WK-T-RULE-TRIGGERS       PIC 9(07) COMP-3.
028600         10  WK-T-RULE-TRUEPOS        PIC 9(07) COMP-3.
028700         10  WK-T-RULE-FALSEPOS       PIC 9(07) COMP-3.
028800         10  WK-T-RULE-BT-TOTAL       PIC 9(07) COMP-3.
028900         10  FILLER                   PIC X(10).
029000 01  WK-N-RULE-COUNT              PIC 9(03) COMP-3 VALUE ZERO.
029100
029200* ------------------ CUSTOMER TABLE (LOADED FROM CUSTOMER-FILE) -*
029300 01  WK-T-CUST-TABLE.
029400     05  WK-T-CUST-ENTRY OCCURS 2000 TIMES
029500             ASCENDING KEY IS WK-T-CUST-ID
029600             INDEXED BY WK-X-CUST WK-X-CUST2.
029700         10  WK-T-CUST-ID             PIC X(12).
029800         10  WK-T-CUST-NATIONALITY    PIC X(02).
029900         10  WK-T-CUST-ACCT-COMBINED  PIC X(20).
030000         10  WK-T-CUST-PEP-FLAG       PIC X(01).
030100         10  WK-T-CUST-BLACKLIST-FLAG PIC X(01).
030200         10  WK-T-CUST-AVG-TXN-AMOUNT PIC S9(13)V99.
030300         10  WK-T-CUST-RISK-SCORE     PIC 9(03)V99.
030400         10  WK-T-CUST-RISK-CATEGORY  PIC X(06).
030500         10  WK-T-CUST-PERIOD-TXNCNT  PIC 9(05) COMP-3.
030600         10  WK-T-CUST-PERIOD-AMOUNT  PIC S9(13)V99.
030700         10  WK-T-CUST-PERIOD-CASHCNT PIC 9(05) COMP-3.
030800         10  WK-T-CUST-PERIOD-ALERTS  PIC 9(05) COMP-3.
030900         10  WK-T-CUST-MAX-ALERT-RISK PIC 9(03)V99.
031000         10  WK-T-CUST-MIN-ALERT-PRI  PIC 9(01).
031100         10  WK-T-CUST-CTR-TXNCNT     PIC 9(05) COMP-3.
031200         10  WK-T-CUST-CTR-AMOUNT     PIC S9(13)V99.
031300         10  WK-T-CUST-BASE-TXNCNT    PIC 9(05) COMP-3.
031400         10  WK-T-CUST-BASE-AMOUNT    PIC S9(13)V99.
031500         10  WK-T-CUST-BASE-NRCTR-CNT PIC 9(05) COMP-3.
031600         10  WK-T-CUST-BASE-NRCTR-AMT PIC S9(13)V99.
031700*        AMLR069 CHUKS  18/04/2006 - CUSTOMER'S SUSPICIOUS-
031800*                TRANSACTION COUNT/AMOUNT THIS RUN, FOR THE
031900*                STR FILING'S SUMMARY LINE (J300).
032000         10  WK-T-CUST-SUSP-TXNCNT    PIC 9(05) COMP-3.
032100         10  WK-T-CUST-SUSP-AMOUNT    PIC S9(13)V99.
032200         10  FILLER                   PIC X(10).
032300 01  WK-N-CUST-COUNT               PIC 9(04) COMP-3 VALUE ZERO.
032400
032500* ------------------ ALERT REQUEST TABLE (DEFERRED WRITE) -------*
032600 01  WK-T-ALERT-TABLE.
032700     05  WK-T-ALRT-ENTRY OCCURS 500 TIMES
032800             INDEXED BY WK-X-ALERT.
032900         10  WK-T-ALRT-ALERT-ID       PIC X(20).
033000         10  WK-T-ALRT-CUST-ID        PIC X(12).
033100         10  WK-T-ALRT-TXN-ID         PIC X(12).
033200         10  WK-T-ALRT-RULE-CODE      PIC X(12).
033300         10  WK-T-ALRT-RULE-NAME      PIC X(30).
033400         10  WK-T-ALRT-SEVERITY       PIC X(08).
033500         10  WK-T-ALRT-RISK-SCORE     PIC 9(03)V99.
033600         10  WK-T-ALRT-ACTUAL-AMT     PIC S9(13)V99.
033700         10  WK-T-ALRT-THRESH-AMT     PIC S9(13)V99.
033800         10  WK-T-ALRT-STATUS         PIC X(10).
033900         10  WK-T-ALRT-CASE-NUMBER    PIC X(14).
034000         10  FILLER                   PIC X(10).
034100 01  WK-N-ALERT-COUNT              PIC 9(03) COMP-3 VALUE ZERO.
034200
034300* ------------------ CASE TABLE (BUILT DURING CM PHASE) ---------*
034400 01  WK-T-CASE-TABLE.
034500     05  WK-T-CASE-ENTRY OCCURS 500 TIMES
034600             INDEXED BY WK-X-CASE.
034700         10  WK-T-CASE-NUMBER         PIC X(14).
034800         10  WK-T-CASE-CUST-ID        PIC X(12).
034900         10  WK-T-CASE-PRIORITY       PIC 9(01).
035000         10  WK-T-CASE-RISK-LEVEL     PIC X(08).
035100         10  WK-T-CASE-ALERT-COUNT    PIC 9(03).
035200         10  WK-T-CASE-MAX-RISK       PIC 9(03)V99.
035300         10  WK-T-CASE-SLA-HOURS      PIC 9(03).
035400         10  WK-T-CASE-SLA-DATE       PIC 9(08).
035500         10  WK-T-CASE-SLA-TIME       PIC 9(06).
035600         10  WK-T-CASE-STATUS         PIC X(12).
035700         10  FILLER                   PIC X(10).
035800 01  WK-N-CASE-COUNT               PIC 9(03) COMP-3 VALUE ZERO.
035900
036000* ------------------ RUN TOTALS FOR COMPRPT ----------------------*
036100 01  WK-C-RUN-TOTALS.
036200     05  WK-N-TXN-READ            PIC 9(07) COMP-3 VALUE ZERO.
036300     05  WK-N-TXN-SUSPICIOUS      PIC 9(07) COMP-3 VALUE ZERO.
036400     05  WK-N-TXN-SUSPICIOUS-VAL  PIC S9(13)V99    VALUE ZERO.
036500     05  WK-N-ALERTS-GENERATED    PIC 9(05) COMP-3 VALUE ZERO.
036600     05  WK-N-CASES-CREATED       PIC 9(03) COMP-3 VALUE ZERO.
036700     05  WK-N-STR-FILED           PIC 9(03) COMP-3 VALUE ZERO.
036800     05  WK-N-CTR-FILED           PIC 9(03) COMP-3 VALUE ZERO.
036900     05  WK-N-SEV-LOW-COUNT       PIC 9(05) COMP-3 VALUE ZERO.
037000     05  WK-N-SEV-MED-COUNT       PIC 9(05) COMP-3 VALUE ZERO.
037100     05  WK-N-SEV-HIGH-COUNT      PIC 9(05) COMP-3 VALUE ZERO.
037200     05  WK-N-SEV-CRIT-COUNT      PIC 9(05) COMP-3 VALUE ZERO.
037300*    AMLR069 CHUKS  18/04/2006 - RUN-WIDE CTR/STR AMOUNT-FILED
037400*            ACCUMULATORS FOR THE COMPRPT REGULATORY SECTION.
037500     05  WK-N-CTR-AMOUNT-FILED    PIC S9(13)V99    VALUE ZERO.
037600     05  WK-N-STR-AMOUNT-FILED    PIC S9(13)V99    VALUE ZERO.
037700*    AMLR070 CHUKS  18/04/2006 - COUNT OF TRANSACTIONS REJECTED
037800*            FOR AN UNKNOWN CUSTOMER (D200 ELSE BRANCH).
037900     05  WK-N-CUST-ERROR-COUNT    PIC 9(07) COMP-3 VALUE ZERO.
038000 01  WK-C-SEVERITY-TOTALS-R REDEFINES WK-C-RUN-TOTALS.
038100     05  FILLER                   PIC X(37).
038200
038300* ------------------ PER-TRANSACTION DERIVED FLAGS --------------*
038400 01  WK-C-TXN-DERIVED.
038500     05  WK-D-IS-CROSS-BORDER     PIC X(01) VALUE "N".
038600     05  WK-D-IS-CASH             PIC X(01) VALUE "N".
038700     05  WK-D-IS-ABOVE-CTR        PIC X(01) VALUE "N".
038800     05  WK-D-IS-UNUSUAL-TIME     PIC X(01) VALUE "N".
038900     05  WK-D-IS-ROUND-AMOUNT     PIC X(01) VALUE "N".
039000     05  WK-D-IS-UNUSUAL-AMOUNT   PIC X(01) VALUE "N".
039100     05  WK-D-TXN-RISK-SCORE      PIC 9(03)V99    VALUE ZERO.
039200     05  WK-D-TXN-SUSPICIOUS      PIC X(01) VALUE "N".
039300     05  WK-D-TXN-FLAG-STRUC      PIC X(01) VALUE "N".
039400     05  WK-D-TXN-FLAG-VEL        PIC X(01) VALUE "N".
039500     05  WK-D-VEL-TXNCNT          PIC 9(05) COMP-3 VALUE ZERO.
039600     05  WK-D-VEL-AMOUNT          PIC S9(13)V99    VALUE ZERO.
039700     05  WK-D-STRUC-TXNCNT        PIC 9(05) COMP-3 VALUE ZERO.
039800     05  WK-D-STRUC-AMOUNT        PIC S9(13)V99    VALUE ZERO.
039900*    AMLR068 CHUKS  18/04/2006 - RULE'S RISK-WEIGHT TIMES BASE
040000*            POINTS, STAGED HERE BY EACH E1XX-E6XX PARAGRAPH
040100*            IMMEDIATELY BEFORE CALLING Y700 SO Y700 CAN MOVE
040200*            THE ACTUAL CONTRIBUTION (NOT THE BARE WEIGHT) INTO
040300*            THE ALERT RECORD'S RISK SCORE.
040400     05  WK-D-RULE-CONTRIB        PIC 9(03)V99    VALUE ZERO.
040500 01  WK-C-TXN-DERIVED-R REDEFINES WK-C-TXN-DERIVED.
040600     05  FILLER                   PIC X(12).
040700
040800* ------------------ ALERT-ID BUILD AREA -------------------------*
040900 01  WK-C-ALERT-ID-BUILD.
041000     05  WK-C-ALRTID-PREFIX       PIC X(04) VALUE "ALRT".
041100     05  WK-C-ALRTID-DATE         PIC 9(08).
041200     05  WK-C-ALRTID-SEQ          PIC 9(08).
041300 01  WK-C-ALERT-ID-BUILD-R REDEFINES WK-C-ALERT-ID-BUILD.
041400     05  WK-C-ALERT-ID-COMBINED   PIC X(20).
041500
041600* ------------------ RUN DATE / RUN MONTH BREAKDOWN --------------*
041700 01  WK-C-RUN-DATE-WORK           PIC 9(08).
041800 01  WK-C-RUN-DATE-WORK-R REDEFINES WK-C-RUN-DATE-WORK.
041900     05  WK-N-RUN-YYYY            PIC 9(04).
042000     05  WK-N-RUN-MM              PIC 9(02).
042100     05  WK-N-RUN-DD              PIC 9(02).
042200
042300 01  WK-C-RUN-YYYYMM-WORK         PIC 9(06).
042400 01  WK-C-RUN-YYYYMM-WORK-R REDEFINES WK-C-RUN-YYYYMM-WORK.
042500     05  FILLER                   PIC X(06).
042600
042700* ------------------ MONTH LENGTH TABLE (NO LEAP ADJUST) ---------*
042800 01  WK-C-MONTH-LENGTHS-LIT       PIC X(24) VALUE
042900     "312831303130313130313031".
043000 01  WK-C-MONTH-LENGTHS-R REDEFINES WK-C-MONTH-LENGTHS-LIT.
043100     05  WK-N-MONTH-LEN           PIC 9(02) OCCURS 12 TIMES.
043200
043300* ------------------ SLA DEADLINE ROLLOVER WORK AREA -------------*
043400 01  WK-C-SLA-CALC.
043500     05  WK-N-SLA-DAYS            PIC 9(05) COMP-3 VALUE ZERO.
043600     05  WK-N-SLA-REM-HRS         PIC 9(03) COMP-3 VALUE ZERO.
043700     05  WK-N-SLA-WORK-YYYY       PIC 9(04)        VALUE ZERO.
043800     05  WK-N-SLA-WORK-MM         PIC 9(02)        VALUE ZERO.
043900     05  WK-N-SLA-WORK-DD         PIC 9(05) COMP-3 VALUE ZERO.
044000     05  WK-N-SLA-WORK-HH         PIC 9(03) COMP-3 VALUE ZERO.
044100 01  WK-C-SLA-CALC-R REDEFINES WK-C-SLA-CALC.
044200     05  FILLER                   PIC X(17).
044300
044400* ------------------ CS (CUSTOMER RISK) SCORING CONSTANTS --------*
044500 01  WK-C-CS-CONSTANTS.
044600     05  WK-N-CS-BASE-SCORE       PIC 9(03)V99 COMP-3 VALUE 10.00.
044700     05  WK-N-CS-HIGHRISK-NATUPL  PIC 9(03)V99 COMP-3 VALUE 40.00.
044800     05  WK-N-CS-ACCTTYPE-UPL     PIC 9(03)V99 COMP-3 VALUE 15.00.
044900 01  WK-C-CS-CONSTANTS-R REDEFINES WK-C-CS-CONSTANTS.
045000     05  FILLER                   PIC X(09).
045100
045200* ------------------ WORKING COPIES OF CALL PARAMETER SHAPES -----*
045300     COPY AMLRCTL.
045400     COPY AMLSLAL.
045500     COPY AMLSEQL.
045600
045700* ------------------ MISCELLANEOUS SWITCHES AND COUNTERS ---------*
045800 01  WK-C-MISC-SWITCHES.
045900     05  WK-C-EOF-RULES           PIC X(01) VALUE "N".
046000         88  WK-C-EOF-RULES-YES         VALUE "Y".
046100     05  WK-C-EOF-CUSTOMER        PIC X(01) VALUE "N".
046200         88  WK-C-EOF-CUSTOMER-YES      VALUE "Y".
046300     05  WK-C-EOF-TRANSACT        PIC X(01) VALUE "N".
046400         88  WK-C-EOF-TRANSACT-YES      VALUE "Y".
046500     05  WK-C-CUST-FOUND-SW       PIC X(01) VALUE "N".
046600         88  WK-C-CUST-FOUND            VALUE "Y".
046700     05  WK-C-CASE-FOUND          PIC X(01) VALUE "N".
046800     05  WK-C-PREDICT-POSITIVE    PIC X(01) VALUE "N".
046900 01  WK-C-MISC-SWITCHES-R REDEFINES WK-C-MISC-SWITCHES.
047000     05  FILLER                   PIC X(06).
047100
047200* ------------------ ALERT REQUEST STAGING AREA ------------------*
047300* POPULATED BY THE E100-E600/F300 PARAGRAPHS BEFORE Y700/Y710
047400* ARE PERFORMED TO APPEND THE REQUEST TO WK-T-ALERT-TABLE
047500 01  WK-C-ALERT-STAGING.
047600     05  WK-T-ALRT-RULCD          PIC X(12).
047700     05  WK-T-ALRT-RULNM          PIC X(30).
047800     05  WK-T-ALRT-SEV            PIC X(08).
047900     05  WK-T-ALRT-RSC            PIC 9(03)V99.
048000     05  WK-T-ALRT-ACT            PIC S9(13)V99.
048100     05  WK-T-ALRT-THR            PIC S9(13)V99.
048200 01  WK-C-ALERT-STAGING-R REDEFINES WK-C-ALERT-STAGING.
048300     05  FILLER                   PIC X(65).
048400
048500* ------------------ AUDIT EVENT STAGING AREA ----------------------*
048600* POPULATED BY D000/G000/H000/J000/K000 BEFORE Y800 IS PERFORMED,
048700* ONE STAGING AREA SERVING ALL FIVE AUDT-EVENT-CATEGORY 88-LEVELS.
048800*        AMLR066 MATILDA 28/03/2006 - Y800 WAS HARD-CODED TO THE
048900*                ALERT-GENERATED EVENT ONLY; WIDENED TO A COMMON
049000*                STAGING AREA SO EVERY PHASE CAN LOG ITS OWN
049100*                AUDIT CATEGORY.
049200 01  WK-C-AUDIT-STAGING.
049300     05  WK-AUD-CATEGORY          PIC X(01).
049400         88  WK-AUD-CAT-TXN           VALUE "T".
049500         88  WK-AUD-CAT-CUST          VALUE "C".
049600         88  WK-AUD-CAT-CASE          VALUE "S".
049700         88  WK-AUD-CAT-RPT           VALUE "R".
049800         88  WK-AUD-CAT-RULES         VALUE "U".
049900     05  WK-AUD-EVENT-TYPE        PIC X(30).
050000     05  WK-AUD-ACTION            PIC X(10).
050100     05  WK-AUD-RESOURCE-TYPE     PIC X(12).
050200     05  WK-AUD-RESOURCE-ID       PIC X(20).
050300     05  WK-AUD-DESCRIPTION       PIC X(80).
050400 01  WK-C-AUDIT-STAGING-R REDEFINES WK-C-AUDIT-STAGING.
050500     05  FILLER                   PIC X(30).
050600
050700 01  WK-N-SUBSCRIPTS.
050800     05  WK-X-ALRT2               PIC 9(03) COMP-3 VALUE ZERO.
050900     05  WK-X-CASE2               PIC 9(03) COMP-3 VALUE ZERO.
051000     05  WK-X-MONTH               PIC 9(02) COMP-3 VALUE ZERO.
051100     05  WK-N-AMT-TIMES-TEN       PIC S9(13)V99    VALUE ZERO.
051200     05  WK-N-CASH-TIMES-TWO      PIC S9(13)V99    VALUE ZERO.
051300     05  WK-N-MOD-CHECK           PIC 9(13)        VALUE ZERO.
051400     05  WK-N-MOD-REMAIN          PIC 9(13)        VALUE ZERO.
051500     05  WK-N-TRIGGER-RATE        PIC 9(03)V99     VALUE ZERO.
051600     05  WK-N-FP-RATE             PIC 9(03)V99     VALUE ZERO.
051700     05  WK-N-PRECISION           PIC 9(01)V999    VALUE ZERO.
051800     05  WK-N-EFFECTIVENESS       PIC 9(01)V999    VALUE ZERO.
051900     05  WK-N-CASH-RATIO-TOTAL    PIC S9(13)V99    VALUE ZERO.
052000 01  WK-N-SUBSCRIPTS-R REDEFINES WK-N-SUBSCRIPTS.
052100     05  FILLER                   PIC X(95).
052200
052300* ------------------ PRINT LINE LAYOUTS --------------------------*
052400     COPY AMLPRTL.
052500
052600*****************
052700 PROCEDURE DIVISION.
052800*****************
052900 MAIN-MODULE.
053000     PERFORM A000-INITIALIZATION
053100        THRU A099-INITIALIZATION-EX.
053200     PERFORM B000-LOAD-RULE-TABLE
053300        THRU B099-LOAD-RULE-TABLE-EX.
053400     PERFORM C000-LOAD-CUSTOMER-TABLE
053500        THRU C099-LOAD-CUSTOMER-TABLE-EX.
053600     PERFORM D000-PROCESS-TRANSACTIONS
053700        THRU D099-PROCESS-TRANSACTIONS-EX.
053800     PERFORM G000-CUSTOMER-RESCORE-PHASE
053900        THRU G099-CUSTOMER-RESCORE-PHASE-EX.
054000     PERFORM H000-CASE-CREATION-PHASE
054100        THRU H099-CASE-CREATION-PHASE-EX.
054200     PERFORM I000-WRITE-ALERT-FILE
054300        THRU I099-WRITE-ALERT-FILE-EX.
054400     PERFORM J000-REGULATORY-REPORT-PHASE
054500        THRU J099-REGULATORY-REPORT-PHASE-EX.
054600     PERFORM K000-RULE-BACKTEST-PHASE
054700        THRU K099-RULE-BACKTEST-PHASE-EX.
054800     PERFORM L000-PRINT-COMPRPT-PHASE
054900        THRU L099-PRINT-COMPRPT-PHASE-EX.
055000     PERFORM Z000-END-PROGRAM-ROUTINE
055100        THRU Z999-END-PROGRAM-ROUTINE-EX.
055200     GO TO Z000-END-PROGRAM.
055300
055400*=================================================================
055500* A000 - OPEN FILES, GET RUN DATE/TIME, PRIME WORKING STORAGE
055600*=================================================================
055700 A000-INITIALIZATION.
055800     ACCEPT   WK-C-TODAY-DTE     FROM DATE YYYYMMDD.
055900     ACCEPT   WK-C-RUN-TIME      FROM TIME.
056000     MOVE     WK-C-TODAY-DTE     TO WK-C-RUN-DATE-WORK.
056100     MOVE     WK-N-RUN-YYYY      TO WK-C-RUN-YYYYMM-WORK (1:4).
056200     MOVE     WK-N-RUN-MM        TO WK-C-RUN-YYYYMM-WORK (5:2).
056300
056400     OPEN INPUT  CUSTOMER-FILE.
056500     IF NOT WK-C-SUCCESSFUL
056600        DISPLAY "AMLTMON - CUSTOMER-FILE OPEN ERROR"
056700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
056800        GO TO Y900-ABNORMAL-TERMINATION
056900     END-IF.
057000     OPEN INPUT  TRANSACT-FILE.
057100     IF NOT WK-C-SUCCESSFUL
057200        DISPLAY "AMLTMON - TRANSACT-FILE OPEN ERROR"
057300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
057400        GO TO Y900-ABNORMAL-TERMINATION
057500     END-IF.
057600     OPEN INPUT  RULES-FILE.
057700     IF NOT WK-C-SUCCESSFUL
057800        DISPLAY "AMLTMON - RULES-FILE OPEN ERROR"
057900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058000        GO TO Y900-ABNORMAL-TERMINATION
058100     END-IF.
058200     OPEN OUTPUT SCOREDTX-FILE.
058300     IF NOT WK-C-SUCCESSFUL
058400        DISPLAY "AMLTMON - SCOREDTX-FILE OPEN ERROR"
058500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058600        GO TO Y900-ABNORMAL-TERMINATION
058700     END-IF.
058800     OPEN OUTPUT ALERTS-FILE.
058900     IF NOT WK-C-SUCCESSFUL
059000        DISPLAY "AMLTMON - ALERTS-FILE OPEN ERROR"
059100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059200        GO TO Y900-ABNORMAL-TERMINATION
059300     END-IF.
059400     OPEN OUTPUT CASES-FILE.
059500     IF NOT WK-C-SUCCESSFUL
059600        DISPLAY "AMLTMON - CASES-FILE OPEN ERROR"
059700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059800        GO TO Y900-ABNORMAL-TERMINATION
059900     END-IF.
060000     OPEN OUTPUT REPORTS-FILE.
060100     IF NOT WK-C-SUCCESSFUL
060200        DISPLAY "AMLTMON - REPORTS-FILE OPEN ERROR"
060300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
060400        GO TO Y900-ABNORMAL-TERMINATION
060500     END-IF.
060600     OPEN OUTPUT AUDITLOG-FILE.
060700     IF NOT WK-C-SUCCESSFUL
060800        DISPLAY "AMLTMON - AUDITLOG-FILE OPEN ERROR"
060900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
061000        GO TO Y900-ABNORMAL-TERMINATION
061100     END-IF.
061200     OPEN OUTPUT COMPRPT-FILE.
061300     IF NOT WK-C-SUCCESSFUL
061400        DISPLAY "AMLTMON - COMPRPT-FILE OPEN ERROR"
061500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
061600        GO TO Y900-ABNORMAL-TERMINATION
061700     END-IF.
061800
061900*-----------------------------------------------------------------*
062000 A099-INITIALIZATION-EX.
062100*-----------------------------------------------------------------*
062200     EXIT.
062300
062400*=================================================================
062500* B000 - LOAD ACTIVE RULE TABLE FROM RULES-FILE
062600*=================================================================
062700 B000-LOAD-RULE-TABLE.
062800     PERFORM B100-READ-RULES-FILE
062900        THRU B100-READ-RULES-FILE-EX.
063000     PERFORM B200-STORE-RULE-ENTRY
063100        THRU B200-STORE-RULE-ENTRY-EX
063200        UNTIL WK-C-EOF-RULES-YES.
063300     CLOSE RULES-FILE.
063400
063500*-----------------------------------------------------------------*
063600 B099-LOAD-RULE-TABLE-EX.
063700*-----------------------------------------------------------------*
063800     EXIT.
063900
064000 B100-READ-RULES-FILE.
064100     READ RULES-FILE
064200         AT END
064300             SET WK-C-EOF-RULES-YES TO TRUE
064400     END-READ.
064500 B100-READ-RULES-FILE-EX.
064600     EXIT.
064700
064800 B200-STORE-RULE-ENTRY.
064900     IF WK-N-RULE-COUNT < 20
065000        ADD 1 TO WK-N-RULE-COUNT
065100        SET WK-X-RULE TO WK-N-RULE-COUNT
065200        MOVE RULE-CODE       TO WK-T-RULE-CODE      (WK-X-RULE)
065300        MOVE RULE-NAME       TO WK-T-RULE-NAME      (WK-X-RULE)
065400        MOVE RULE-SEVERITY   TO WK-T-RULE-SEVERITY  (WK-X-RULE)
065500        MOVE RULE-PRIORITY   TO WK-T-RULE-PRIORITY  (WK-X-RULE)
065600        MOVE RULE-RISK-WEIGHT
065700                             TO WK-T-RULE-WEIGHT    (WK-X-RULE)
065800        MOVE COND-AMOUNT-THRESHOLD
065900                             TO WK-T-RULE-COND-AMT     (WK-X-RULE)
066000        MOVE COND-VELOCITY   TO WK-T-RULE-COND-VEL     (WK-X-RULE)
066100        MOVE COND-STRUCTURING
066200                             TO WK-T-RULE-COND-STRUC   (WK-X-RULE)
066300        MOVE COND-CROSS-BORDER
066400                             TO WK-T-RULE-COND-XBORDER (WK-X-RULE)
066500        MOVE COND-CASH       TO WK-T-RULE-COND-CASH    (WK-X-RULE)
066600        MOVE COND-CUSTOMER-RISK
066700                             TO WK-T-RULE-COND-CUSTRISK (WK-X-RULE)
066800        MOVE THRESH-AMOUNT   TO WK-T-RULE-THRESH-AMT  (WK-X-RULE)
066900        MOVE THRESH-CASH-AMOUNT
067000                             TO WK-T-RULE-THRESH-CASH (WK-X-RULE)
067100*      AMLR069 CHUKS  18/04/2006 - DEFAULT THE TWO THRESHOLDS
067200*              WHEN THE RULE DECK LEAVES THEM ZERO, PER THE
067300*              STANDARD CBN RULE SET.
067400        IF WK-T-RULE-THRESH-AMT (WK-X-RULE) = ZERO
067500           MOVE 1000000.00  TO WK-T-RULE-THRESH-AMT (WK-X-RULE)
067600        END-IF
067700        IF WK-T-RULE-THRESH-CASH (WK-X-RULE) = ZERO
067800           MOVE 500000.00   TO WK-T-RULE-THRESH-CASH (WK-X-RULE)
067900        END-IF
068000        MOVE ZERO            TO WK-T-RULE-TRIGGERS  (WK-X-RULE)
068100        MOVE ZERO            TO WK-T-RULE-TRUEPOS   (WK-X-RULE)
068200        MOVE ZERO            TO WK-T-RULE-FALSEPOS  (WK-X-RULE)
068300        MOVE ZERO            TO WK-T-RULE-BT-TOTAL  (WK-X-RULE)
068400     ELSE
068500        DISPLAY "AMLTMON - RULE TABLE FULL, RULE DISCARDED: "
068600                RULE-CODE
068700     END-IF.
068800     PERFORM B100-READ-RULES-FILE
068900        THRU B100-READ-RULES-FILE-EX.
069000 B200-STORE-RULE-ENTRY-EX.
069100     EXIT.
069200
069300*=================================================================
069400* C000 - LOAD CUSTOMER TABLE FROM CUSTOMER-FILE, COMPUTE INITIAL
069500*        RISK SCORE FOR EACH CUSTOMER (CS UNIT - INITIAL SCORING)
069600*=================================================================
069700 C000-LOAD-CUSTOMER-TABLE.
069800     PERFORM C100-READ-CUSTOMER-FILE
069900        THRU C100-READ-CUSTOMER-FILE-EX.
070000     PERFORM C200-STORE-CUSTOMER-ENTRY
070100        THRU C200-STORE-CUSTOMER-ENTRY-EX
070200        UNTIL WK-C-EOF-CUSTOMER-YES.
070300     CLOSE CUSTOMER-FILE.
070400
070500*-----------------------------------------------------------------*
070600 C099-LOAD-CUSTOMER-TABLE-EX.
070700*-----------------------------------------------------------------*
070800     EXIT.
070900
071000 C100-READ-CUSTOMER-FILE.
071100     READ CUSTOMER-FILE
071200         AT END
071300             SET WK-C-EOF-CUSTOMER-YES TO TRUE
071400     END-READ.
071500 C100-READ-CUSTOMER-FILE-EX.
071600     EXIT.
071700
071800 C200-STORE-CUSTOMER-ENTRY.
071900     IF WK-N-CUST-COUNT < 2000
072000        ADD 1 TO WK-N-CUST-COUNT
072100        SET WK-X-CUST TO WK-N-CUST-COUNT
072200        MOVE CUST-ID            TO WK-T-CUST-ID          (WK-X-CUST)
072300        MOVE CUST-NATIONALITY   TO WK-T-CUST-NATIONALITY (WK-X-CUST)
072400        MOVE CUST-ACCT-TYPES-COMBINED
072500                                TO WK-T-CUST-ACCT-COMBINED (WK-X-CUST)
072600        MOVE CUST-PEP-FLAG      TO WK-T-CUST-PEP-FLAG    (WK-X-CUST)
072700        MOVE CUST-BLACKLIST-FLAG
072800                                TO WK-T-CUST-BLACKLIST-FLAG (WK-X-CUST)
072900        MOVE CUST-AVG-TXN-AMOUNT
073000                                TO WK-T-CUST-AVG-TXN-AMOUNT (WK-X-CUST)
073100        MOVE ZERO               TO WK-T-CUST-PERIOD-TXNCNT  (WK-X-CUST)
073200        MOVE ZERO               TO WK-T-CUST-PERIOD-AMOUNT  (WK-X-CUST)
073300        MOVE ZERO               TO WK-T-CUST-PERIOD-CASHCNT (WK-X-CUST)
073400        MOVE ZERO               TO WK-T-CUST-PERIOD-ALERTS  (WK-X-CUST)
073500        MOVE ZERO               TO WK-T-CUST-CTR-TXNCNT     (WK-X-CUST)
073600        MOVE ZERO               TO WK-T-CUST-CTR-AMOUNT     (WK-X-CUST)
073700        MOVE CUST-TXN-COUNT-24H TO WK-T-CUST-BASE-TXNCNT    (WK-X-CUST)
073800        MOVE CUST-AMT-24H       TO WK-T-CUST-BASE-AMOUNT    (WK-X-CUST)
073900        MOVE CUST-NEAR-CTR-COUNT-24H
074000                                TO WK-T-CUST-BASE-NRCTR-CNT (WK-X-CUST)
074100        MOVE CUST-NEAR-CTR-AMT-24H
074200                                TO WK-T-CUST-BASE-NRCTR-AMT (WK-X-CUST)
074300        MOVE ZERO               TO WK-T-CUST-SUSP-TXNCNT    (WK-X-CUST)
074400        MOVE ZERO               TO WK-T-CUST-SUSP-AMOUNT    (WK-X-CUST)
074500        MOVE ZERO               TO WK-T-CUST-MAX-ALERT-RISK (WK-X-CUST)
074600        MOVE 5                  TO WK-T-CUST-MIN-ALERT-PRI  (WK-X-CUST)
074700        PERFORM C300-COMPUTE-INITIAL-SCORE
074800           THRU C300-COMPUTE-INITIAL-SCORE-EX
074900     ELSE
075000        DISPLAY "AMLTMON - CUSTOMER TABLE FULL, DISCARDED: "
075100                CUST-ID
075200     END-IF.
075300     PERFORM C100-READ-CUSTOMER-FILE
075400        THRU C100-READ-CUSTOMER-FILE-EX.
075500 C200-STORE-CUSTOMER-ENTRY-EX.
075600     EXIT.
075700
075800*-----------------------------------------------------------------*
075900* C300 - CS UNIT, INITIAL SCORE: BASE 10.00, +40.00 IF NATIONALITY
076000*        IS ONE OF THE FOUR HIGH-RISK JURISDICTIONS, +15.00 IF
076100*        ANY ACCOUNT TYPE IS BUSINESS/CORPORATE/TRUST
076200*-----------------------------------------------------------------*
076300 C300-COMPUTE-INITIAL-SCORE.
076400     MOVE WK-N-CS-BASE-SCORE TO WK-T-CUST-RISK-SCORE (WK-X-CUST).
076500     IF WK-T-CUST-NATIONALITY (WK-X-CUST) = "AF"
076600     OR WK-T-CUST-NATIONALITY (WK-X-CUST) = "IR"
076700     OR WK-T-CUST-NATIONALITY (WK-X-CUST) = "KP"
076800     OR WK-T-CUST-NATIONALITY (WK-X-CUST) = "SY"
076900        ADD WK-N-CS-HIGHRISK-NATUPL
077000                TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
077100     END-IF.
077200     IF WK-T-CUST-ACCT-COMBINED (WK-X-CUST) = "business"
077300     OR WK-T-CUST-ACCT-COMBINED (WK-X-CUST) = "corporate"
077400     OR WK-T-CUST-ACCT-COMBINED (WK-X-CUST) = "trust"
077500        ADD WK-N-CS-ACCTTYPE-UPL
077600                TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
077700     END-IF.
077800     IF WK-T-CUST-RISK-SCORE (WK-X-CUST) > 100.00
077900        MOVE 100.00 TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
078000     END-IF.
078100     MOVE WK-T-CUST-RISK-SCORE (WK-X-CUST) TO WK-RCAT-SCORE.
078200     CALL "AMLRCAT" USING WK-RCAT-RECORD.
078300     MOVE WK-RCAT-CATEGORY TO WK-T-CUST-RISK-CATEGORY (WK-X-CUST).
078400 C300-COMPUTE-INITIAL-SCORE-EX.
078500     EXIT.
078600
078700*=================================================================
078800* D000 - READ AND SCORE EVERY TRANSACTION AGAINST THE RULE TABLE
078900*        AND THE THREE PATTERN CHECKS (TM UNIT)
079000*=================================================================
079100 D000-PROCESS-TRANSACTIONS.
079200     PERFORM D100-READ-TRANSACT-FILE
079300        THRU D100-READ-TRANSACT-FILE-EX.
079400     PERFORM D200-SCORE-ONE-TRANSACTION
079500        THRU D200-SCORE-ONE-TRANSACTION-EX
079600        UNTIL WK-C-EOF-TRANSACT-YES.
079700     CLOSE TRANSACT-FILE.
079800     CLOSE SCOREDTX-FILE.
079900
080000*-----------------------------------------------------------------*
080100 D099-PROCESS-TRANSACTIONS-EX.
080200*-----------------------------------------------------------------*
080300     EXIT.
080400
080500 D100-READ-TRANSACT-FILE.
080600     READ TRANSACT-FILE
080700         AT END
080800             SET WK-C-EOF-TRANSACT-YES TO TRUE
080900     END-READ.
081000 D100-READ-TRANSACT-FILE-EX.
081100     EXIT.
081200
081300 D200-SCORE-ONE-TRANSACTION.
081400     ADD 1 TO WK-N-TXN-READ.
081500     PERFORM D300-FIND-CUSTOMER-ENTRY
081600        THRU D300-FIND-CUSTOMER-ENTRY-EX.
081700     IF WK-C-CUST-FOUND
081800        PERFORM D400-DERIVE-TXN-FLAGS
081900           THRU D400-DERIVE-TXN-FLAGS-EX
082000        PERFORM D500-APPLY-RULE-TABLE
082100           THRU D500-APPLY-RULE-TABLE-EX
082200        PERFORM F100-PATTERN-UNUSUAL-TIME
082300           THRU F100-PATTERN-UNUSUAL-TIME-EX
082400        PERFORM F200-PATTERN-ROUND-AMOUNT
082500           THRU F200-PATTERN-ROUND-AMOUNT-EX
082600        PERFORM F300-PATTERN-UNUSUAL-AMOUNT
082700           THRU F300-PATTERN-UNUSUAL-AMOUNT-EX
082800        PERFORM D600-UPDATE-CUSTOMER-PERIOD
082900           THRU D600-UPDATE-CUSTOMER-PERIOD-EX
083000        PERFORM D700-WRITE-SCORED-TRANSACTION
083100           THRU D700-WRITE-SCORED-TRANSACTION-EX
083200     ELSE
083300        DISPLAY "AMLTMON - TRANSACTION REFERENCES UNKNOWN "
083400                "CUSTOMER: " TXN-CUST-ID " TXN: " TXN-ID
083500        ADD 1 TO WK-N-CUST-ERROR-COUNT
083600        SET WK-AUD-CAT-TXN TO TRUE
083700        MOVE "customer_not_found" TO WK-AUD-EVENT-TYPE
083800        MOVE "reject"             TO WK-AUD-ACTION
083900        MOVE "transaction"        TO WK-AUD-RESOURCE-TYPE
084000        MOVE TXN-ID               TO WK-AUD-RESOURCE-ID
084100        STRING "TXN REFERENCES UNKNOWN CUSTOMER " DELIMITED BY SIZE
084200               TXN-CUST-ID DELIMITED BY SPACE
084300               INTO WK-AUD-DESCRIPTION
084400        PERFORM Y800-WRITE-AUDIT-EVENT
084500           THRU Y800-WRITE-AUDIT-EVENT-EX
084600     END-IF.
084700     PERFORM D100-READ-TRANSACT-FILE
084800        THRU D100-READ-TRANSACT-FILE-EX.
084900 D200-SCORE-ONE-TRANSACTION-EX.
085000     EXIT.
085100
085200*-----------------------------------------------------------------*
085300* D300 - BINARY SEARCH THE CUSTOMER TABLE (LOADED IN CUST-ID
085400*        ASCENDING ORDER, MATCHING THE SORTED CUSTOMER EXTRACT)
085500*-----------------------------------------------------------------*
085600 D300-FIND-CUSTOMER-ENTRY.
085700     MOVE "N" TO WK-C-CUST-FOUND-SW.
085800     SEARCH ALL WK-T-CUST-ENTRY
085900         AT END
086000             MOVE "N" TO WK-C-CUST-FOUND-SW
086100         WHEN WK-T-CUST-ID (WK-X-CUST) = TXN-CUST-ID
086200             MOVE "Y" TO WK-C-CUST-FOUND-SW
086300     END-SEARCH.
086400 D300-FIND-CUSTOMER-ENTRY-EX.
086500     EXIT.
086600
086700*-----------------------------------------------------------------*
086800* D400 - DERIVE CROSS-BORDER / CASH / ABOVE-CTR FLAGS, CLEAR THE
086900*        PER-TRANSACTION WORK AREA
087000*-----------------------------------------------------------------*
087100 D400-DERIVE-TXN-FLAGS.
087200     MOVE "N" TO WK-D-IS-CROSS-BORDER.
087300     MOVE "N" TO WK-D-IS-CASH.
087400     MOVE "N" TO WK-D-IS-ABOVE-CTR.
087500     MOVE "N" TO WK-D-IS-UNUSUAL-TIME.
087600     MOVE "N" TO WK-D-IS-ROUND-AMOUNT.
087700     MOVE "N" TO WK-D-IS-UNUSUAL-AMOUNT.
087800     MOVE "N" TO WK-D-TXN-SUSPICIOUS.
087900     MOVE "N" TO WK-D-TXN-FLAG-STRUC.
088000     MOVE "N" TO WK-D-TXN-FLAG-VEL.
088100     MOVE ZERO TO WK-D-TXN-RISK-SCORE.
088200
088300     IF TXN-BENEF-COUNTRY NOT = SPACES
088400     AND TXN-BENEF-COUNTRY NOT = WK-T-CUST-NATIONALITY (WK-X-CUST)
088500        MOVE "Y" TO WK-D-IS-CROSS-BORDER
088600     END-IF.
088700     IF TXN-METHOD = "cash" OR TXN-METHOD = "atm"
088800        MOVE "Y" TO WK-D-IS-CASH
088900     END-IF.
089000     IF TXN-AMOUNT >= 5000000.00
089100        MOVE "Y" TO WK-D-IS-ABOVE-CTR
089200     END-IF.
089300 D400-DERIVE-TXN-FLAGS-EX.
089400     EXIT.
089500
089600*-----------------------------------------------------------------*
089700* D500 - APPLY EVERY ACTIVE RULE TO THE CURRENT TRANSACTION
089800*-----------------------------------------------------------------*
089900 D500-APPLY-RULE-TABLE.
090000     PERFORM E000-APPLY-ONE-RULE
090100        THRU E099-APPLY-ONE-RULE-EX
090200        VARYING WK-X-RULE FROM 1 BY 1
090300           UNTIL WK-X-RULE > WK-N-RULE-COUNT.
090400 D500-APPLY-RULE-TABLE-EX.
090500     EXIT.
090600
090700*-----------------------------------------------------------------*
090800* D600 - ROLL THIS TRANSACTION INTO THE CUSTOMER'S 24H PERIOD
090900*        ACCUMULATORS (USED LATER BY THE VELOCITY/STRUCTURING
091000*        CONDITIONS AND BY THE CS DYNAMIC RE-SCORE PHASE)
091100*-----------------------------------------------------------------*
091200 D600-UPDATE-CUSTOMER-PERIOD.
091300     ADD 1 TO WK-T-CUST-PERIOD-TXNCNT (WK-X-CUST).
091400     ADD TXN-AMOUNT TO WK-T-CUST-PERIOD-AMOUNT (WK-X-CUST).
091500     IF WK-D-IS-CASH = "Y"
091600        ADD 1 TO WK-T-CUST-PERIOD-CASHCNT (WK-X-CUST)
091700     END-IF.
091800     IF WK-D-IS-ABOVE-CTR = "Y"
091900        ADD 1 TO WK-T-CUST-CTR-TXNCNT (WK-X-CUST)
092000        ADD TXN-AMOUNT TO WK-T-CUST-CTR-AMOUNT (WK-X-CUST)
092100     END-IF.
092200     IF WK-D-TXN-SUSPICIOUS = "Y"
092300        ADD 1 TO WK-N-TXN-SUSPICIOUS
092400        ADD TXN-AMOUNT TO WK-N-TXN-SUSPICIOUS-VAL
092500        ADD 1 TO WK-T-CUST-SUSP-TXNCNT (WK-X-CUST)
092600        ADD TXN-AMOUNT TO WK-T-CUST-SUSP-AMOUNT (WK-X-CUST)
092700     END-IF.
092800 D600-UPDATE-CUSTOMER-PERIOD-EX.
092900     EXIT.
093000
093100*-----------------------------------------------------------------*
093200* D700 - WRITE THE SCORED TRANSACTION RECORD
093300*-----------------------------------------------------------------*
093400 D700-WRITE-SCORED-TRANSACTION.
093500     MOVE SPACES            TO SCOREDTX-REC.
093600     MOVE TXN-ID             TO STXN-ID.
093700     MOVE TXN-CUST-ID        TO STXN-CUST-ID.
093800     MOVE TXN-AMOUNT         TO STXN-AMOUNT.
093900     MOVE WK-D-TXN-RISK-SCORE TO STXN-RISK-SCORE.
094000     IF WK-D-TXN-SUSPICIOUS = "Y"
094100        SET STXN-IS-SUSPICIOUS TO TRUE
094200     ELSE
094300        MOVE "N" TO STXN-SUSPICIOUS-FLAG
094400     END-IF.
094500     MOVE WK-T-CUST-PERIOD-ALERTS (WK-X-CUST) TO STXN-ALERT-COUNT.
094600     MOVE WK-D-TXN-FLAG-STRUC     TO STXN-FLAG-STRUCTURING.
094700     MOVE WK-D-TXN-FLAG-VEL       TO STXN-FLAG-VELOCITY.
094800     MOVE "N"                    TO STXN-FLAG-AMT-THRESHOLD.
094900     MOVE "N"                    TO STXN-FLAG-UNUSUAL-PATTERN.
095000     MOVE WK-D-IS-CROSS-BORDER    TO STXN-FLAG-CROSS-BORDER.
095100     MOVE WK-D-IS-CASH            TO STXN-FLAG-CASH.
095200     MOVE WK-D-IS-ABOVE-CTR       TO STXN-FLAG-ABOVE-CTR.
095300     MOVE WK-D-IS-UNUSUAL-TIME    TO STXN-FLAG-UNUSUAL-TIME.
095400     MOVE WK-D-IS-ROUND-AMOUNT    TO STXN-FLAG-ROUND-AMOUNT.
095500     MOVE WK-D-IS-UNUSUAL-AMOUNT  TO STXN-FLAG-UNUSUAL-AMOUNT.
095600     WRITE SCOREDTX-REC.
095700     IF NOT WK-C-SUCCESSFUL
095800        DISPLAY "AMLTMON - SCOREDTX-FILE WRITE ERROR"
095900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
096000        GO TO Y900-ABNORMAL-TERMINATION
096100     END-IF.
096200     IF WK-D-TXN-SUSPICIOUS = "Y"
096300        SET WK-AUD-CAT-TXN    TO TRUE
096400        MOVE "transaction_scored" TO WK-AUD-EVENT-TYPE
096500        MOVE "score"          TO WK-AUD-ACTION
096600        MOVE "transaction"    TO WK-AUD-RESOURCE-TYPE
096700        MOVE TXN-ID           TO WK-AUD-RESOURCE-ID
096800        STRING "TXN " DELIMITED BY SIZE
096900               TXN-ID DELIMITED BY SPACE
097000               " SCORED SUSPICIOUS FOR CUSTOMER "
097100                                 DELIMITED BY SIZE
097200               TXN-CUST-ID DELIMITED BY SPACE
097300               INTO WK-AUD-DESCRIPTION
097400        PERFORM Y800-WRITE-AUDIT-EVENT
097500           THRU Y800-WRITE-AUDIT-EVENT-EX
097600     END-IF.
097700 D700-WRITE-SCORED-TRANSACTION-EX.
097800     EXIT.
097900
098000*=================================================================
098100* E000 - EVALUATE ONE RULE TABLE ENTRY AGAINST THE CURRENT
098200*        TRANSACTION.  A ROW MAY CARRY MORE THAN ONE CONDITION
098300*        FLAG, SO EACH FLAG IS TESTED INDEPENDENTLY.
098400*=================================================================
098500 E000-APPLY-ONE-RULE.
098600     IF WK-T-RULE-COND-AMT (WK-X-RULE) = "Y"
098700        PERFORM E100-RULE-AMOUNT-THRESHOLD
098800           THRU E100-RULE-AMOUNT-THRESHOLD-EX
098900     END-IF.
099000     IF WK-T-RULE-COND-VEL (WK-X-RULE) = "Y"
099100        PERFORM E200-RULE-VELOCITY
099200           THRU E200-RULE-VELOCITY-EX
099300     END-IF.
099400     IF WK-T-RULE-COND-STRUC (WK-X-RULE) = "Y"
099500        PERFORM E300-RULE-STRUCTURING
099600           THRU E300-RULE-STRUCTURING-EX
099700     END-IF.
099800     IF WK-T-RULE-COND-XBORDER (WK-X-RULE) = "Y"
099900        PERFORM E400-RULE-CROSS-BORDER
100000           THRU E400-RULE-CROSS-BORDER-EX
100100     END-IF.
100200     IF WK-T-RULE-COND-CASH (WK-X-RULE) = "Y"
100300        PERFORM E500-RULE-CASH
100400           THRU E500-RULE-CASH-EX
100500     END-IF.
100600     IF WK-T-RULE-COND-CUSTRISK (WK-X-RULE) = "Y"
100700        PERFORM E600-RULE-CUSTOMER-RISK
100800           THRU E600-RULE-CUSTOMER-RISK-EX
100900     END-IF.
101000*-----------------------------------------------------------------*
101100 E099-APPLY-ONE-RULE-EX.
101200*-----------------------------------------------------------------*
101300     EXIT.
101400
101500*-----------------------------------------------------------------*
101600* E100 - AMOUNT THRESHOLD: TRANSACTION AMOUNT AT OR ABOVE THE
101700*        RULE'S THRESH-AMOUNT.  BASE CONTRIBUTION 20.00
101800*-----------------------------------------------------------------*
101900 E100-RULE-AMOUNT-THRESHOLD.
102000     IF TXN-AMOUNT >= WK-T-RULE-THRESH-AMT (WK-X-RULE)
102100        COMPUTE WK-D-RULE-CONTRIB =
102200           WK-T-RULE-WEIGHT (WK-X-RULE) * 20.00
102300        ADD WK-D-RULE-CONTRIB TO WK-D-TXN-RISK-SCORE
102400        MOVE "Y" TO WK-D-TXN-SUSPICIOUS
102500        ADD 1 TO WK-T-RULE-TRIGGERS (WK-X-RULE)
102600        MOVE TXN-AMOUNT TO WK-T-ALRT-ACT
102700        MOVE WK-T-RULE-THRESH-AMT (WK-X-RULE) TO WK-T-ALRT-THR
102800        PERFORM Y700-ADD-ALERT-REQUEST
102900           THRU Y700-ADD-ALERT-REQUEST-EX
103000     END-IF.
103100 E100-RULE-AMOUNT-THRESHOLD-EX.
103200     EXIT.
103300
103400*-----------------------------------------------------------------*
103500* E200 - VELOCITY: THE CUSTOMER'S PRIOR-24H TXN COUNT PLUS THIS
103600*        TRANSACTION IS AT OR ABOVE 50, OR THE PRIOR-24H AMOUNT
103700*        PLUS THIS TRANSACTION IS AT OR ABOVE 10,000,000.00 NGN.
103800*        PRIOR-24H BASELINE COMES OFF THE CUSTOMER MASTER
103900*        (CUST-TXN-COUNT-24H/CUST-AMT-24H), CARRIED INTO
104000*        WK-T-CUST-BASE-TXNCNT/-AMOUNT AT TABLE LOAD (C200).
104100*        BASE CONTRIBUTION 15.00
104200*        AMLR064 TOYIN 21/03/2006 - RULE WAS TESTING THE RUN'S
104300*                SAME-DAY PERIOD TOTAL INSTEAD OF THE PRIOR-24H
104400*                BASELINE THE CUSTOMER MASTER CARRIES FORWARD;
104500*                A CUSTOMER WITH HEAVY PRIOR-DAY ACTIVITY AND NO
104600*                REOCCURRENCE TODAY WAS NEVER FLAGGED.
104700*-----------------------------------------------------------------*
104800 E200-RULE-VELOCITY.
104900     COMPUTE WK-D-VEL-TXNCNT =
105000        WK-T-CUST-BASE-TXNCNT (WK-X-CUST) + 1.
105100     COMPUTE WK-D-VEL-AMOUNT =
105200        WK-T-CUST-BASE-AMOUNT (WK-X-CUST) + TXN-AMOUNT.
105300     IF WK-D-VEL-TXNCNT >= 50
105400     OR WK-D-VEL-AMOUNT >= 10000000.00
105500        COMPUTE WK-D-RULE-CONTRIB =
105600           WK-T-RULE-WEIGHT (WK-X-RULE) * 15.00
105700        ADD WK-D-RULE-CONTRIB TO WK-D-TXN-RISK-SCORE
105800        MOVE "Y" TO WK-D-TXN-SUSPICIOUS
105900        MOVE "Y" TO WK-D-TXN-FLAG-VEL
106000        ADD 1 TO WK-T-RULE-TRIGGERS (WK-X-RULE)
106100        MOVE TXN-AMOUNT TO WK-T-ALRT-ACT
106200        MOVE WK-T-RULE-THRESH-AMT (WK-X-RULE) TO WK-T-ALRT-THR
106300        PERFORM Y700-ADD-ALERT-REQUEST
106400           THRU Y700-ADD-ALERT-REQUEST-EX
106500     END-IF.
106600 E200-RULE-VELOCITY-EX.
106700     EXIT.
106800
106900*-----------------------------------------------------------------*
107000* E300 - STRUCTURING: AMOUNT FALLS IN THE 4,000,000.00 TO
107100*        4,950,000.00 BAND (80-99 PCT OF THE CTR LIMIT) AND THE
107200*        CUSTOMER'S PRIOR-24H NEAR-CTR-BAND COUNT, PLUS THIS
107300*        TRANSACTION, IS AT LEAST 3, TOTALLING MORE THAN
107400*        5,000,000.00.  PRIOR-24H BASELINE COMES OFF THE
107500*        CUSTOMER MASTER (CUST-NEAR-CTR-COUNT-24H/-AMT-24H),
107600*        CARRIED INTO WK-T-CUST-BASE-NRCTR-CNT/-AMT AT TABLE
107700*        LOAD (C200).  BASE CONTRIBUTION 25.00
107800*        AMLR065 TOYIN 21/03/2006 - RULE WAS TESTING THE RUN'S
107900*                SAME-DAY PERIOD TOTAL (ALL TRANSACTIONS, NOT
108000*                JUST NEAR-CTR-BAND ONES) INSTEAD OF THE
108100*                PRIOR-24H NEAR-CTR BASELINE THE CUSTOMER MASTER
108200*                CARRIES FORWARD.
108300*-----------------------------------------------------------------*
108400 E300-RULE-STRUCTURING.
108500     IF TXN-AMOUNT >= 4000000.00 AND TXN-AMOUNT <= 4950000.00
108600        COMPUTE WK-D-STRUC-TXNCNT =
108700           WK-T-CUST-BASE-NRCTR-CNT (WK-X-CUST) + 1
108800        COMPUTE WK-D-STRUC-AMOUNT =
108900           WK-T-CUST-BASE-NRCTR-AMT (WK-X-CUST) + TXN-AMOUNT
109000        IF WK-D-STRUC-TXNCNT >= 3
109100        AND WK-D-STRUC-AMOUNT > 5000000.00
109200           COMPUTE WK-D-RULE-CONTRIB =
109300              WK-T-RULE-WEIGHT (WK-X-RULE) * 25.00
109400           ADD WK-D-RULE-CONTRIB TO WK-D-TXN-RISK-SCORE
109500           MOVE "Y" TO WK-D-TXN-SUSPICIOUS
109600           MOVE "Y" TO WK-D-TXN-FLAG-STRUC
109700           ADD 1 TO WK-T-RULE-TRIGGERS (WK-X-RULE)
109800           MOVE TXN-AMOUNT TO WK-T-ALRT-ACT
109900           MOVE WK-T-RULE-THRESH-AMT (WK-X-RULE) TO WK-T-ALRT-THR
110000           PERFORM Y700-ADD-ALERT-REQUEST
110100              THRU Y700-ADD-ALERT-REQUEST-EX
110200        END-IF
110300     END-IF.
110400 E300-RULE-STRUCTURING-EX.
110500     EXIT.
110600
110700*-----------------------------------------------------------------*
110800* E400 - CROSS BORDER: BENEFICIARY COUNTRY DIFFERS FROM THE
110900*        CUSTOMER'S NATIONALITY.  BASE CONTRIBUTION 10.00, PLUS
111000*        A FURTHER 20.00 WHEN THE BENEFICIARY COUNTRY IS ONE OF
111100*        THE FOUR CBN-DESIGNATED HIGH-RISK JURISDICTIONS
111200*-----------------------------------------------------------------*
111300 E400-RULE-CROSS-BORDER.
111400     IF WK-D-IS-CROSS-BORDER = "Y"
111500        COMPUTE WK-D-RULE-CONTRIB =
111600           WK-T-RULE-WEIGHT (WK-X-RULE) * 10.00
111700        ADD WK-D-RULE-CONTRIB TO WK-D-TXN-RISK-SCORE
111800        MOVE "Y" TO WK-D-TXN-SUSPICIOUS
111900        ADD 1 TO WK-T-RULE-TRIGGERS (WK-X-RULE)
112000        IF TXN-BENEF-COUNTRY = "AF"
112100        OR TXN-BENEF-COUNTRY = "IR"
112200        OR TXN-BENEF-COUNTRY = "KP"
112300        OR TXN-BENEF-COUNTRY = "SY"
112400           COMPUTE WK-D-RULE-CONTRIB =
112500              WK-D-RULE-CONTRIB +
112600              (WK-T-RULE-WEIGHT (WK-X-RULE) * 20.00)
112700           COMPUTE WK-D-TXN-RISK-SCORE =
112800              WK-D-TXN-RISK-SCORE +
112900              (WK-T-RULE-WEIGHT (WK-X-RULE) * 20.00)
113000           MOVE TXN-AMOUNT TO WK-T-ALRT-ACT
113100           MOVE WK-T-RULE-THRESH-AMT (WK-X-RULE) TO WK-T-ALRT-THR
113200           PERFORM Y700-ADD-ALERT-REQUEST
113300              THRU Y700-ADD-ALERT-REQUEST-EX
113400        END-IF
113500     END-IF.
113600 E400-RULE-CROSS-BORDER-EX.
113700     EXIT.
113800
113900*-----------------------------------------------------------------*
114000* E500 - CASH: TRANSACTION IS A CASH TRANSACTION AT OR ABOVE THE
114100*        RULE'S THRESH-CASH-AMOUNT.  BASE CONTRIBUTION 15.00
114200*-----------------------------------------------------------------*
114300 E500-RULE-CASH.
114400     IF WK-D-IS-CASH = "Y"
114500     AND TXN-AMOUNT >= WK-T-RULE-THRESH-CASH (WK-X-RULE)
114600        COMPUTE WK-D-RULE-CONTRIB =
114700           WK-T-RULE-WEIGHT (WK-X-RULE) * 15.00
114800        ADD WK-D-RULE-CONTRIB TO WK-D-TXN-RISK-SCORE
114900        MOVE "Y" TO WK-D-TXN-SUSPICIOUS
115000        ADD 1 TO WK-T-RULE-TRIGGERS (WK-X-RULE)
115100        MOVE TXN-AMOUNT TO WK-T-ALRT-ACT
115200        MOVE WK-T-RULE-THRESH-CASH (WK-X-RULE) TO WK-T-ALRT-THR
115300        PERFORM Y700-ADD-ALERT-REQUEST
115400           THRU Y700-ADD-ALERT-REQUEST-EX
115500     END-IF.
115600 E500-RULE-CASH-EX.
115700     EXIT.
115800
115900*-----------------------------------------------------------------*
116000* E600 - CUSTOMER RISK: CUSTOMER RISK CATEGORY IS HIGH, BASE
116100*        CONTRIBUTION 10.00, OR CUSTOMER IS A PEP, CONTRIBUTION
116200*        15.00 (THE TWO ARE NOT ADDITIVE)
116300*-----------------------------------------------------------------*
116400*    AMLR070 CHUKS  18/04/2006 - HIGH-RISK-CATEGORY AND PEP WERE
116500*            MUTUALLY EXCLUSIVE IN WORDING BUT NOT IN CODE; A
116600*            CUSTOMER WHO IS BOTH WAS TAKING THE PEP BRANCH.
116700*            CATEGORY IS CHECKED FIRST NOW, PEP ONLY IN THE ELSE,
116800*            AND THE CATEGORY BRANCH RAISES NO ALERT OF ITS OWN.
116900 E600-RULE-CUSTOMER-RISK.
117000     IF WK-T-CUST-RISK-CATEGORY (WK-X-CUST) = "high  "
117100        COMPUTE WK-D-RULE-CONTRIB =
117200           WK-T-RULE-WEIGHT (WK-X-RULE) * 10.00
117300        ADD WK-D-RULE-CONTRIB TO WK-D-TXN-RISK-SCORE
117400        MOVE "Y" TO WK-D-TXN-SUSPICIOUS
117500        ADD 1 TO WK-T-RULE-TRIGGERS (WK-X-RULE)
117600     ELSE
117700        IF WK-T-CUST-PEP-FLAG (WK-X-CUST) = "Y"
117800           COMPUTE WK-D-RULE-CONTRIB =
117900              WK-T-RULE-WEIGHT (WK-X-RULE) * 15.00
118000           ADD WK-D-RULE-CONTRIB TO WK-D-TXN-RISK-SCORE
118100           MOVE "Y" TO WK-D-TXN-SUSPICIOUS
118200           ADD 1 TO WK-T-RULE-TRIGGERS (WK-X-RULE)
118300           MOVE TXN-AMOUNT TO WK-T-ALRT-ACT
118400           MOVE WK-T-RULE-THRESH-AMT (WK-X-RULE) TO WK-T-ALRT-THR
118500           PERFORM Y700-ADD-ALERT-REQUEST
118600              THRU Y700-ADD-ALERT-REQUEST-EX
118700        END-IF
118800     END-IF.
118900 E600-RULE-CUSTOMER-RISK-EX.
119000     EXIT.
119100
119200*=================================================================
119300* F100 - PATTERN: UNUSUAL TIME OF DAY (BEFORE 06 OR AFTER 22)
119400*        CONTRIBUTION +5.00
119500*=================================================================
119600 F100-PATTERN-UNUSUAL-TIME.
119700     IF TXN-TIME-HH < 6 OR TXN-TIME-HH > 22
119800        ADD 5.00 TO WK-D-TXN-RISK-SCORE
119900        MOVE "Y" TO WK-D-IS-UNUSUAL-TIME
120000     END-IF.
120100 F100-PATTERN-UNUSUAL-TIME-EX.
120200     EXIT.
120300
120400*-----------------------------------------------------------------*
120500* F200 - PATTERN: ROUND AMOUNT (EXACT MULTIPLE OF 1,000,000.00
120600*        AND AT LEAST 1,000,000.00).  CONTRIBUTION +8.00
120700*-----------------------------------------------------------------*
120800 F200-PATTERN-ROUND-AMOUNT.
120900     IF TXN-AMOUNT >= 1000000.00
121000        DIVIDE TXN-AMOUNT BY 1000000.00
121100            GIVING WK-N-MOD-CHECK
121200            REMAINDER WK-N-MOD-REMAIN
121300        IF WK-N-MOD-REMAIN = ZERO
121400           ADD 8.00 TO WK-D-TXN-RISK-SCORE
121500           MOVE "Y" TO WK-D-IS-ROUND-AMOUNT
121600        END-IF
121700     END-IF.
121800 F200-PATTERN-ROUND-AMOUNT-EX.
121900     EXIT.
122000
122100*-----------------------------------------------------------------*
122200* F300 - PATTERN: UNUSUAL AMOUNT (MORE THAN 10 TIMES THE
122300*        CUSTOMER'S AVERAGE TRANSACTION AMOUNT).  RAISES ITS OWN
122400*        SYNTHETIC "UNUSUAL AMOUNT PATTERN" ALERT, SEVERITY
122500*        MEDIUM, CONTRIBUTION +15.00 - SEPARATE FROM THE RULE
122600*        TABLE ALERTS RAISED ABOVE
122700*-----------------------------------------------------------------*
122800 F300-PATTERN-UNUSUAL-AMOUNT.
122900     IF WK-T-CUST-AVG-TXN-AMOUNT (WK-X-CUST) > ZERO
123000        MULTIPLY WK-T-CUST-AVG-TXN-AMOUNT (WK-X-CUST) BY 10
123100            GIVING WK-N-AMT-TIMES-TEN
123200        IF TXN-AMOUNT > WK-N-AMT-TIMES-TEN
123300           ADD 15.00 TO WK-D-TXN-RISK-SCORE
123400           MOVE "Y" TO WK-D-IS-UNUSUAL-AMOUNT
123500           MOVE "Y" TO WK-D-TXN-SUSPICIOUS
123600           MOVE "UNUSUAL-AMT " TO WK-T-ALRT-RULCD
123700           MOVE "Unusual Amount Pattern"
123800                   TO WK-T-ALRT-RULNM
123900           MOVE "medium  "     TO WK-T-ALRT-SEV
124000           MOVE 15.00          TO WK-T-ALRT-RSC
124100           MOVE TXN-AMOUNT     TO WK-T-ALRT-ACT
124200           MOVE WK-N-AMT-TIMES-TEN TO WK-T-ALRT-THR
124300           PERFORM Y710-ADD-PATTERN-ALERT
124400              THRU Y710-ADD-PATTERN-ALERT-EX
124500        END-IF
124600     END-IF.
124700 F300-PATTERN-UNUSUAL-AMOUNT-EX.
124800     EXIT.
124900
125000*=================================================================
125100* G000 - CS UNIT, DYNAMIC RE-SCORE: AFTER ALL TRANSACTIONS ARE
125200*        PROCESSED, RE-SCORE EVERY CUSTOMER FROM THEIR PERIOD
125300*        ACCUMULATORS AND RE-CLASSIFY.
125400*=================================================================
125500 G000-CUSTOMER-RESCORE-PHASE.
125600     PERFORM G100-RESCORE-ONE-CUSTOMER
125700        THRU G199-RESCORE-ONE-CUSTOMER-EX
125800        VARYING WK-X-CUST FROM 1 BY 1
125900           UNTIL WK-X-CUST > WK-N-CUST-COUNT.
126000
126100*-----------------------------------------------------------------*
126200 G099-CUSTOMER-RESCORE-PHASE-EX.
126300*-----------------------------------------------------------------*
126400     EXIT.
126500
126600 G100-RESCORE-ONE-CUSTOMER.
126700     IF WK-T-CUST-PERIOD-AMOUNT (WK-X-CUST) > 10000000.00
126800        ADD 20.00 TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
126900     ELSE
127000        IF WK-T-CUST-PERIOD-AMOUNT (WK-X-CUST) > 5000000.00
127100           ADD 10.00 TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
127200        END-IF
127300     END-IF.
127400     IF WK-T-CUST-PERIOD-TXNCNT (WK-X-CUST) > 1000
127500        ADD 15.00 TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
127600     ELSE
127700        IF WK-T-CUST-PERIOD-TXNCNT (WK-X-CUST) > 500
127800           ADD 8.00 TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
127900        END-IF
128000     END-IF.
128100     IF WK-T-CUST-PERIOD-ALERTS (WK-X-CUST) > 10
128200        ADD 25.00 TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
128300     ELSE
128400        IF WK-T-CUST-PERIOD-ALERTS (WK-X-CUST) > 5
128500           ADD 15.00 TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
128600        ELSE
128700           IF WK-T-CUST-PERIOD-ALERTS (WK-X-CUST) > 0
128800              ADD 5.00 TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
128900           END-IF
129000        END-IF
129100     END-IF.
129200     IF WK-T-CUST-PERIOD-CASHCNT (WK-X-CUST) >= 1
129300        MULTIPLY WK-T-CUST-PERIOD-CASHCNT (WK-X-CUST) BY 2
129400            GIVING WK-N-CASH-TIMES-TWO
129500        IF WK-N-CASH-TIMES-TWO >
129600                WK-T-CUST-PERIOD-TXNCNT (WK-X-CUST)
129700           ADD 20.00 TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
129800        END-IF
129900     END-IF.
130000     IF WK-T-CUST-RISK-SCORE (WK-X-CUST) > 100.00
130100        MOVE 100.00 TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
130200     END-IF.
130300     IF WK-T-CUST-RISK-SCORE (WK-X-CUST) < 0
130400        MOVE ZERO TO WK-T-CUST-RISK-SCORE (WK-X-CUST)
130500     END-IF.
130600     MOVE WK-T-CUST-RISK-SCORE (WK-X-CUST) TO WK-RCAT-SCORE.
130700     CALL "AMLRCAT" USING WK-RCAT-RECORD.
130800     MOVE WK-RCAT-CATEGORY TO WK-T-CUST-RISK-CATEGORY (WK-X-CUST).
130900     SET WK-AUD-CAT-CUST   TO TRUE.
131000     MOVE "customer_rescored" TO WK-AUD-EVENT-TYPE.
131100     MOVE "update"          TO WK-AUD-ACTION.
131200     MOVE "customer"        TO WK-AUD-RESOURCE-TYPE.
131300     MOVE WK-T-CUST-ID (WK-X-CUST) TO WK-AUD-RESOURCE-ID.
131400     STRING "CUSTOMER " DELIMITED BY SIZE
131500            WK-T-CUST-ID (WK-X-CUST) DELIMITED BY SPACE
131600            " RE-SCORED, NEW CATEGORY " DELIMITED BY SIZE
131700            WK-T-CUST-RISK-CATEGORY (WK-X-CUST) DELIMITED BY SPACE
131800            INTO WK-AUD-DESCRIPTION.
131900     PERFORM Y800-WRITE-AUDIT-EVENT
132000        THRU Y800-WRITE-AUDIT-EVENT-EX.
132100 G199-RESCORE-ONE-CUSTOMER-EX.
132200     EXIT.
132300
132400*=================================================================
132500* H000 - CM UNIT, CASE CREATION: BUILD ONE CASE PER CUSTOMER WHO
132600*        HAS AT LEAST ONE OPEN ALERT.  PRIORITY AND RISK LEVEL
132700*        ARE DERIVED FROM THE CUSTOMER'S ALERT HISTORY, SLA
132800*        DEADLINE COMES FROM THE CALLED AMLSLA ROUTINE.
132900*=================================================================
133000 H000-CASE-CREATION-PHASE.
133100     PERFORM H100-PROCESS-ONE-ALERT
133200        THRU H199-PROCESS-ONE-ALERT-EX
133300        VARYING WK-X-ALERT FROM 1 BY 1
133400           UNTIL WK-X-ALERT > WK-N-ALERT-COUNT.
133500     PERFORM H500-WRITE-CASE-FILE
133600        THRU H599-WRITE-CASE-FILE-EX
133700        VARYING WK-X-CASE FROM 1 BY 1
133800           UNTIL WK-X-CASE > WK-N-CASE-COUNT.
133900     CLOSE CASES-FILE.
134000
134100*-----------------------------------------------------------------*
134200 H099-CASE-CREATION-PHASE-EX.
134300*-----------------------------------------------------------------*
134400     EXIT.
134500
134600*-----------------------------------------------------------------*
134700* H100 - FOR EACH OPEN ALERT, FIND (OR OPEN) THE CASE FOR THAT
134800*        CUSTOMER, ESCALATE THE ALERT INTO IT
134900*-----------------------------------------------------------------*
135000 H100-PROCESS-ONE-ALERT.
135100     PERFORM H200-FIND-CASE-FOR-CUSTOMER
135200        THRU H200-FIND-CASE-FOR-CUSTOMER-EX.
135300     IF WK-C-CASE-FOUND = "N"
135400        PERFORM H300-OPEN-NEW-CASE
135500           THRU H300-OPEN-NEW-CASE-EX
135600     END-IF.
135700     PERFORM H400-ESCALATE-ALERT-TO-CASE
135800        THRU H400-ESCALATE-ALERT-TO-CASE-EX.
135900 H199-PROCESS-ONE-ALERT-EX.
136000     EXIT.
136100
136200 H200-FIND-CASE-FOR-CUSTOMER.
136300     MOVE "N" TO WK-C-CASE-FOUND.
136400     SET WK-X-CASE2 TO 1.
136500     PERFORM H210-SEARCH-CASE-TABLE
136600        THRU H210-SEARCH-CASE-TABLE-EX
136700        UNTIL WK-X-CASE2 > WK-N-CASE-COUNT
136800           OR WK-C-CASE-FOUND = "Y".
136900 H200-FIND-CASE-FOR-CUSTOMER-EX.
137000     EXIT.
137100
137200 H210-SEARCH-CASE-TABLE.
137300     IF WK-T-CASE-CUST-ID (WK-X-CASE2) =
137400             WK-T-ALRT-CUST-ID (WK-X-ALERT)
137500        MOVE "Y" TO WK-C-CASE-FOUND
137600        SET WK-X-CASE TO WK-X-CASE2
137700     ELSE
137800        ADD 1 TO WK-X-CASE2
137900     END-IF.
138000 H210-SEARCH-CASE-TABLE-EX.
138100     EXIT.
138200
138300*-----------------------------------------------------------------*
138400* H300 - OPEN A NEW CASE: PRIORITY FROM THE CUSTOMER'S LOWEST
138500*        (MOST URGENT) ALERT PRIORITY SEEN SO FAR, RISK LEVEL
138600*        FROM THE CBN RISK LEVEL TABLE, CASE NUMBER FROM AMLSEQG,
138700*        SLA DEADLINE FROM AMLSLA PLUS THE ROLLOVER CALCULATION.
138800*-----------------------------------------------------------------*
138900 H300-OPEN-NEW-CASE.
139000     IF WK-N-CASE-COUNT < 500
139100        ADD 1 TO WK-N-CASE-COUNT
139200        SET WK-X-CASE TO WK-N-CASE-COUNT
139300        PERFORM H310-FIND-CUSTOMER-FOR-ALERT
139400           THRU H310-FIND-CUSTOMER-FOR-ALERT-EX
139500        MOVE WK-T-ALRT-CUST-ID (WK-X-ALERT)
139600                TO WK-T-CASE-CUST-ID (WK-X-CASE)
139700        MOVE WK-T-CUST-MIN-ALERT-PRI (WK-X-CUST2)
139800                TO WK-T-CASE-PRIORITY (WK-X-CASE)
139900        MOVE ZERO TO WK-T-CASE-ALERT-COUNT (WK-X-CASE)
140000        MOVE ZERO TO WK-T-CASE-MAX-RISK (WK-X-CASE)
140100        MOVE "open        " TO WK-T-CASE-STATUS (WK-X-CASE)
140200        PERFORM H320-DERIVE-RISK-LEVEL
140300           THRU H320-DERIVE-RISK-LEVEL-EX
140400        MOVE "CASE" TO WK-SEQG-TYPE
140500        MOVE WK-C-RUN-YYYYMM-WORK TO WK-SEQG-YYYYMM
140600        CALL "AMLSEQG" USING WK-SEQG-RECORD
140700        MOVE WK-SEQG-NUMBER (1:14)
140800                TO WK-T-CASE-NUMBER (WK-X-CASE)
140900        MOVE WK-T-CASE-PRIORITY (WK-X-CASE) TO WK-SLA-PRIORITY
141000        MOVE "suspicious_activity " TO WK-SLA-CASE-TYPE
141100        CALL "AMLSLA" USING WK-SLA-RECORD
141200        MOVE WK-SLA-HOURS TO WK-T-CASE-SLA-HOURS (WK-X-CASE)
141300        PERFORM H450-COMPUTE-SLA-DEADLINE
141400           THRU H450-COMPUTE-SLA-DEADLINE-EX
141500        ADD 1 TO WK-N-CASES-CREATED
141600        SET WK-AUD-CAT-CASE   TO TRUE
141700        MOVE "case_created"    TO WK-AUD-EVENT-TYPE
141800        MOVE "create"          TO WK-AUD-ACTION
141900        MOVE "case"            TO WK-AUD-RESOURCE-TYPE
142000        MOVE WK-T-CASE-NUMBER (WK-X-CASE) TO WK-AUD-RESOURCE-ID
142100        STRING "CASE " DELIMITED BY SIZE
142200               WK-T-CASE-NUMBER (WK-X-CASE) DELIMITED BY SPACE
142300               " OPENED FOR CUSTOMER " DELIMITED BY SIZE
142400               WK-T-CASE-CUST-ID (WK-X-CASE) DELIMITED BY SPACE
142500               INTO WK-AUD-DESCRIPTION
142600        PERFORM Y800-WRITE-AUDIT-EVENT
142700           THRU Y800-WRITE-AUDIT-EVENT-EX
142800     ELSE
142900        DISPLAY "AMLTMON - CASE TABLE FULL, ALERT NOT ESCALATED"
143000     END-IF.
143100 H300-OPEN-NEW-CASE-EX.
143200     EXIT.
143300
143400*-----------------------------------------------------------------*
143500* H310 - LOOK UP THE CUSTOMER TABLE ENTRY OWNING THE CURRENT
143600*        ALERT (WK-X-CUST2 USED HERE SO THE TRANSACTION-PHASE
143700*        INDEX WK-X-CUST IS NOT DISTURBED)
143800*-----------------------------------------------------------------*
143900 H310-FIND-CUSTOMER-FOR-ALERT.
144000     SET WK-X-CUST2 TO 1.
144100     SEARCH ALL WK-T-CUST-ENTRY
144200         AT END
144300             DISPLAY "AMLTMON - CASE CUSTOMER NOT FOUND: "
144400                     WK-T-ALRT-CUST-ID (WK-X-ALERT)
144500         WHEN WK-T-CUST-ID (WK-X-CUST2) =
144600                 WK-T-ALRT-CUST-ID (WK-X-ALERT)
144700             CONTINUE
144800     END-SEARCH.
144900 H310-FIND-CUSTOMER-FOR-ALERT-EX.
145000     EXIT.
145100
145200*-----------------------------------------------------------------*
145300* H320 - RISK LEVEL: MAX ALERT RISK >= 80 OR ALERT COUNT >= 5 IS
145400*        CRITICAL; >= 60 OR >= 3 IS HIGH; >= 40 OR >= 2 IS MEDIUM;
145500*        OTHERWISE LOW.  EVALUATED AGAIN AFTER EACH ESCALATION.
145600*-----------------------------------------------------------------*
145700 H320-DERIVE-RISK-LEVEL.
145800     IF WK-T-CASE-MAX-RISK (WK-X-CASE) >= 80.00
145900     OR WK-T-CASE-ALERT-COUNT (WK-X-CASE) >= 5
146000        MOVE "critical" TO WK-T-CASE-RISK-LEVEL (WK-X-CASE)
146100     ELSE
146200        IF WK-T-CASE-MAX-RISK (WK-X-CASE) >= 60.00
146300        OR WK-T-CASE-ALERT-COUNT (WK-X-CASE) >= 3
146400           MOVE "high    " TO WK-T-CASE-RISK-LEVEL (WK-X-CASE)
146500        ELSE
146600           IF WK-T-CASE-MAX-RISK (WK-X-CASE) >= 40.00
146700           OR WK-T-CASE-ALERT-COUNT (WK-X-CASE) >= 2
146800              MOVE "medium  "
146900                      TO WK-T-CASE-RISK-LEVEL (WK-X-CASE)
147000           ELSE
147100              MOVE "low     "
147200                      TO WK-T-CASE-RISK-LEVEL (WK-X-CASE)
147300           END-IF
147400        END-IF
147500     END-IF.
147600 H320-DERIVE-RISK-LEVEL-EX.
147700     EXIT.
147800
147900*-----------------------------------------------------------------*
148000* H400 - ESCALATE THE ALERT: TAG IT WITH THE CASE NUMBER, ROLL
148100*        ITS RISK SCORE INTO THE CASE, RE-DERIVE THE RISK LEVEL
148200*-----------------------------------------------------------------*
148300 H400-ESCALATE-ALERT-TO-CASE.
148400     MOVE "escalated " TO WK-T-ALRT-STATUS  (WK-X-ALERT).
148500     MOVE WK-T-CASE-NUMBER (WK-X-CASE)
148600             TO WK-T-ALRT-CASE-NUMBER (WK-X-ALERT).
148700     ADD 1 TO WK-T-CASE-ALERT-COUNT (WK-X-CASE).
148800     IF WK-T-ALRT-RISK-SCORE (WK-X-ALERT) >
148900             WK-T-CASE-MAX-RISK (WK-X-CASE)
149000        MOVE WK-T-ALRT-RISK-SCORE (WK-X-ALERT)
149100                TO WK-T-CASE-MAX-RISK (WK-X-CASE)
149200     END-IF.
149300     PERFORM H320-DERIVE-RISK-LEVEL
149400        THRU H320-DERIVE-RISK-LEVEL-EX.
149500 H400-ESCALATE-ALERT-TO-CASE-EX.
149600     EXIT.
149700
149800*-----------------------------------------------------------------*
149900* H450 - COMPUTE THE SLA DEADLINE DATE/TIME: RUN TIMESTAMP PLUS
150000*        SLA HOURS, WITH DAY/MONTH ROLLOVER (NO LEAP ADJUSTMENT).
150100*-----------------------------------------------------------------*
150200 H450-COMPUTE-SLA-DEADLINE.
150300     DIVIDE WK-T-CASE-SLA-HOURS (WK-X-CASE) BY 24
150400         GIVING WK-N-SLA-DAYS
150500         REMAINDER WK-N-SLA-REM-HRS.
150600     MOVE WK-C-RUN-TIME (1:2) TO WK-N-SLA-WORK-HH.
150700     ADD WK-N-SLA-REM-HRS TO WK-N-SLA-WORK-HH.
150800     IF WK-N-SLA-WORK-HH > 23
150900        SUBTRACT 24 FROM WK-N-SLA-WORK-HH
151000        ADD 1 TO WK-N-SLA-DAYS
151100     END-IF.
151200     MOVE WK-N-RUN-YYYY TO WK-N-SLA-WORK-YYYY.
151300     MOVE WK-N-RUN-MM   TO WK-N-SLA-WORK-MM.
151400     MOVE WK-N-RUN-DD   TO WK-N-SLA-WORK-DD.
151500     ADD WK-N-SLA-DAYS  TO WK-N-SLA-WORK-DD.
151600     PERFORM H460-ROLL-SLA-MONTH
151700        THRU H460-ROLL-SLA-MONTH-EX
151800        UNTIL WK-N-SLA-WORK-DD <=
151900                WK-N-MONTH-LEN (WK-N-SLA-WORK-MM).
152000     MOVE WK-N-SLA-WORK-YYYY TO CASR-SLA-DL-DATE (1:4).
152100     MOVE WK-N-SLA-WORK-MM   TO CASR-SLA-DL-DATE (5:2).
152200     MOVE WK-N-SLA-WORK-DD   TO CASR-SLA-DL-DATE (7:2).
152300     MOVE WK-N-SLA-WORK-HH   TO CASR-SLA-DL-TIME (1:2).
152400     MOVE ZERO               TO CASR-SLA-DL-TIME (3:2).
152500     MOVE ZERO               TO CASR-SLA-DL-TIME (5:2).
152600     MOVE CASR-SLA-DEADLINE-DATE
152700             TO WK-T-CASE-SLA-DATE (WK-X-CASE).
152800     MOVE CASR-SLA-DEADLINE-TIME
152900             TO WK-T-CASE-SLA-TIME (WK-X-CASE).
153000 H450-COMPUTE-SLA-DEADLINE-EX.
153100     EXIT.
153200
153300 H460-ROLL-SLA-MONTH.
153400     SUBTRACT WK-N-MONTH-LEN (WK-N-SLA-WORK-MM)
153500             FROM WK-N-SLA-WORK-DD.
153600     ADD 1 TO WK-N-SLA-WORK-MM.
153700     IF WK-N-SLA-WORK-MM > 12
153800        MOVE 1 TO WK-N-SLA-WORK-MM
153900        ADD 1 TO WK-N-SLA-WORK-YYYY
154000     END-IF.
154100 H460-ROLL-SLA-MONTH-EX.
154200     EXIT.
154300
154400*-----------------------------------------------------------------*
154500* H500 - WRITE THE FINAL CASE RECORD.  STATUS AND SLA-BREACHED
154600*        ARE ALWAYS "open" / "N" FOR A CASE JUST OPENED BY
154700*        TONIGHT'S RUN - A CASE CANNOT BREACH ITS OWN DEADLINE
154800*        BEFORE THE DEADLINE HAS EVEN BEEN SET.
154900*-----------------------------------------------------------------*
155000 H500-WRITE-CASE-FILE.
155100     MOVE SPACES TO CASES-REC.
155200     MOVE WK-T-CASE-NUMBER    (WK-X-CASE) TO CASR-CASE-NUMBER.
155300     MOVE WK-T-CASE-CUST-ID   (WK-X-CASE) TO CASR-CUST-ID.
155400     MOVE WK-T-CASE-PRIORITY  (WK-X-CASE) TO CASR-PRIORITY.
155500     MOVE WK-T-CASE-RISK-LEVEL (WK-X-CASE) TO CASR-RISK-LEVEL.
155600     MOVE WK-T-CASE-ALERT-COUNT (WK-X-CASE) TO CASR-ALERT-COUNT.
155700     MOVE WK-T-CASE-MAX-RISK  (WK-X-CASE) TO CASR-MAX-ALERT-RISK.
155800     MOVE WK-T-CASE-SLA-HOURS (WK-X-CASE) TO CASR-SLA-HOURS.
155900     MOVE WK-T-CASE-SLA-DATE  (WK-X-CASE) TO CASR-SLA-DEADLINE-DATE.
156000     MOVE WK-T-CASE-SLA-TIME  (WK-X-CASE) TO CASR-SLA-DEADLINE-TIME.
156100     MOVE WK-T-CASE-STATUS    (WK-X-CASE) TO CASR-STATUS.
156200     MOVE "N" TO CASR-SLA-BREACHED.
156300     WRITE CASES-REC.
156400     IF NOT WK-C-SUCCESSFUL
156500        DISPLAY "AMLTMON - CASES-FILE WRITE ERROR"
156600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
156700        GO TO Y900-ABNORMAL-TERMINATION
156800     END-IF.
156900 H599-WRITE-CASE-FILE-EX.
157000     EXIT.
157100
157200*=================================================================
157300* I000 - WRITE THE ALERTS FILE NOW THAT ALL CASE NUMBERS AND
157400*        FINAL STATUSES HAVE BEEN SET BY THE CM PHASE
157500*=================================================================
157600 I000-WRITE-ALERT-FILE.
157700     PERFORM I100-WRITE-ONE-ALERT
157800        THRU I199-WRITE-ONE-ALERT-EX
157900        VARYING WK-X-ALERT FROM 1 BY 1
158000           UNTIL WK-X-ALERT > WK-N-ALERT-COUNT.
158100     CLOSE ALERTS-FILE.
158200
158300*-----------------------------------------------------------------*
158400 I099-WRITE-ALERT-FILE-EX.
158500*-----------------------------------------------------------------*
158600     EXIT.
158700
158800 I100-WRITE-ONE-ALERT.
158900     MOVE SPACES TO ALERTS-REC.
159000     MOVE WK-T-ALRT-ALERT-ID   (WK-X-ALERT) TO ALRT-ALERT-ID.
159100     MOVE WK-T-ALRT-CUST-ID    (WK-X-ALERT) TO ALRT-CUST-ID.
159200     MOVE WK-T-ALRT-TXN-ID     (WK-X-ALERT) TO ALRT-TXN-ID.
159300     MOVE WK-T-ALRT-RULE-CODE  (WK-X-ALERT) TO ALRT-RULE-CODE.
159400     MOVE WK-T-ALRT-RULE-NAME  (WK-X-ALERT) TO ALRT-RULE-NAME.
159500     MOVE WK-T-ALRT-SEVERITY   (WK-X-ALERT) TO ALRT-SEVERITY.
159600     MOVE WK-T-ALRT-RISK-SCORE (WK-X-ALERT) TO ALRT-RISK-SCORE.
159700     MOVE WK-T-ALRT-ACTUAL-AMT (WK-X-ALERT) TO ALRT-ACTUAL-AMOUNT.
159800     MOVE WK-T-ALRT-THRESH-AMT (WK-X-ALERT)
159900             TO ALRT-THRESHOLD-AMOUNT.
160000     MOVE WK-T-ALRT-STATUS     (WK-X-ALERT) TO ALRT-STATUS.
160100     MOVE WK-T-ALRT-CASE-NUMBER (WK-X-ALERT) TO ALRT-CASE-NUMBER.
160200     PERFORM I150-TALLY-SEVERITY
160300        THRU I150-TALLY-SEVERITY-EX.
160400     WRITE ALERTS-REC.
160500     IF NOT WK-C-SUCCESSFUL
160600        DISPLAY "AMLTMON - ALERTS-FILE WRITE ERROR"
160700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
160800        GO TO Y900-ABNORMAL-TERMINATION
160900     END-IF.
161000     ADD 1 TO WK-N-ALERTS-GENERATED.
161100 I199-WRITE-ONE-ALERT-EX.
161200     EXIT.
161300
161400 I150-TALLY-SEVERITY.
161500     IF ALRT-SEVERITY = "low     "
161600        ADD 1 TO WK-N-SEV-LOW-COUNT
161700     ELSE
161800     IF ALRT-SEVERITY = "medium  "
161900        ADD 1 TO WK-N-SEV-MED-COUNT
162000     ELSE
162100     IF ALRT-SEVERITY = "high    "
162200        ADD 1 TO WK-N-SEV-HIGH-COUNT
162300     ELSE
162400        ADD 1 TO WK-N-SEV-CRIT-COUNT
162500     END-IF
162600     END-IF
162700     END-IF.
162800 I150-TALLY-SEVERITY-EX.
162900     EXIT.
163000
163100*=================================================================
163200* J000 - RP UNIT, REGULATORY REPORT PHASE: FILE ONE CTR PER
163300*        CUSTOMER WHOSE PERIOD TOTAL MEETS THE CTR THRESHOLD,
163400*        ONE STR PER CASE WHOSE RISK LEVEL IS HIGH OR CRITICAL.
163500*=================================================================
163600 J000-REGULATORY-REPORT-PHASE.
163700     PERFORM J100-CTR-CHECK-ONE-CUSTOMER
163800        THRU J199-CTR-CHECK-ONE-CUSTOMER-EX
163900        VARYING WK-X-CUST FROM 1 BY 1
164000           UNTIL WK-X-CUST > WK-N-CUST-COUNT.
164100     PERFORM J300-STR-CHECK-ONE-CASE
164200        THRU J399-STR-CHECK-ONE-CASE-EX
164300        VARYING WK-X-CASE FROM 1 BY 1
164400           UNTIL WK-X-CASE > WK-N-CASE-COUNT.
164500     CLOSE REPORTS-FILE.
164600
164700*-----------------------------------------------------------------*
164800 J099-REGULATORY-REPORT-PHASE-EX.
164900*-----------------------------------------------------------------*
165000     EXIT.
165100
165200*-----------------------------------------------------------------*
165300* J100 - CTR: ONE OR MORE INDIVIDUAL TRANSACTIONS FOR THE
165400*        CUSTOMER AT OR ABOVE 5,000,000.00 (WK-T-CUST-CTR-TXNCNT/
165500*        -AMOUNT, ACCUMULATED PER TRANSACTION IN D600 OFF THE
165600*        WK-D-IS-ABOVE-CTR FLAG SET IN D400 - NOT THE CUSTOMER'S
165700*        WHOLE-PERIOD TOTAL).  NO ASSOCIATED CASE NUMBER.
165800*        AMLR062 CHUKS 14/03/2006 - CTR WAS KEYING OFF THE PERIOD
165900*                AGGREGATE, CAUSING MANY-SMALL-TXN CUSTOMERS TO
166000*                FILE WRONGLY AND MISSTATING THE TXN-COUNT/AMOUNT
166100*                ON THE REPORT LINE.  NOW KEYED AND TOTALLED OFF
166200*                ONLY THE QUALIFYING TRANSACTION(S).
166300*-----------------------------------------------------------------*
166400 J100-CTR-CHECK-ONE-CUSTOMER.
166500     IF WK-T-CUST-CTR-TXNCNT (WK-X-CUST) > ZERO
166600        MOVE "CTR " TO WK-SEQG-TYPE
166700        MOVE WK-C-RUN-YYYYMM-WORK TO WK-SEQG-YYYYMM
166800        CALL "AMLSEQG" USING WK-SEQG-RECORD
166900        MOVE SPACES TO REPORTS-REC
167000        MOVE WK-SEQG-NUMBER   TO RPTR-REPORT-NUMBER
167100        SET RPTR-TYPE-CTR     TO TRUE
167200        MOVE WK-T-CUST-ID (WK-X-CUST) TO RPTR-CUST-ID
167300        MOVE SPACES            TO RPTR-CASE-NUMBER
167400        MOVE WK-T-CUST-CTR-TXNCNT (WK-X-CUST)
167500                TO RPTR-TXN-COUNT
167600        MOVE WK-T-CUST-CTR-AMOUNT (WK-X-CUST)
167700                TO RPTR-TOTAL-AMOUNT
167800        MOVE ZERO TO RPTR-SUSPICIOUS-TXN-COUNT
167900        SET RPTR-FILING-MANDATORY TO TRUE
168000        WRITE REPORTS-REC
168100        IF NOT WK-C-SUCCESSFUL
168200           DISPLAY "AMLTMON - REPORTS-FILE WRITE ERROR"
168300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
168400           GO TO Y900-ABNORMAL-TERMINATION
168500        END-IF
168600        ADD 1 TO WK-N-CTR-FILED
168700        ADD WK-T-CUST-CTR-AMOUNT (WK-X-CUST) TO WK-N-CTR-AMOUNT-FILED
168800        SET WK-AUD-CAT-RPT    TO TRUE
168900        MOVE "ctr_filed"       TO WK-AUD-EVENT-TYPE
169000        MOVE "create"          TO WK-AUD-ACTION
169100        MOVE "report"          TO WK-AUD-RESOURCE-TYPE
169200        MOVE RPTR-REPORT-NUMBER TO WK-AUD-RESOURCE-ID
169300        STRING "CTR FILED FOR CUSTOMER " DELIMITED BY SIZE
169400               WK-T-CUST-ID (WK-X-CUST) DELIMITED BY SPACE
169500               INTO WK-AUD-DESCRIPTION
169600        PERFORM Y800-WRITE-AUDIT-EVENT
169700           THRU Y800-WRITE-AUDIT-EVENT-EX
169800     END-IF.
169900 J199-CTR-CHECK-ONE-CUSTOMER-EX.
170000     EXIT.
170100
170200*-----------------------------------------------------------------*
170300* J300 - STR: ONE REPORT PER CASE IN WK-T-CASE-TABLE.  CASE
170400*        CREATION (H000) IS ALREADY THE CASE-WORTHINESS GATE, SO
170500*        EVERY CASE OPENED FILES EXACTLY ONE STR, REGARDLESS OF
170600*        THE CASE'S RISK LEVEL.  CARRIES THE CASE NUMBER.
170700*        AMLR063 CHUKS 14/03/2006 - REMOVED THE HIGH/CRITICAL
170800*                RISK-LEVEL FILTER THAT WAS SILENTLY DROPPING THE
170900*                STR FOR LOW- AND MEDIUM-RISK CASES.
171000*        AMLR069 CHUKS 18/04/2006 - TXN-COUNT/TOTAL-AMOUNT/
171100*                SUSPICIOUS-TXN-COUNT WERE BUILT FROM THE CASE'S
171200*                ALERT COUNT AND A ZERO LITERAL INSTEAD OF THE
171300*                CASE CUSTOMER'S ACTUAL SUSPICIOUS-TRANSACTION
171400*                COUNT/AMOUNT THIS RUN (WK-T-CUST-SUSP-TXNCNT/
171500*                -AMOUNT, ACCUMULATED PER CUSTOMER IN D600).  NOW
171600*                LOOKS THE CASE'S CUSTOMER UP (J310) AND USES THE
171700*                REAL ACCUMULATOR.
171800*-----------------------------------------------------------------*
171900 J300-STR-CHECK-ONE-CASE.
172000     PERFORM J310-FIND-CUSTOMER-FOR-CASE
172100        THRU J310-FIND-CUSTOMER-FOR-CASE-EX.
172200     MOVE "STR " TO WK-SEQG-TYPE.
172300     MOVE WK-C-RUN-YYYYMM-WORK TO WK-SEQG-YYYYMM.
172400     CALL "AMLSEQG" USING WK-SEQG-RECORD.
172500     MOVE SPACES TO REPORTS-REC.
172600     MOVE WK-SEQG-NUMBER   TO RPTR-REPORT-NUMBER.
172700     SET RPTR-TYPE-STR     TO TRUE.
172800     MOVE WK-T-CASE-CUST-ID (WK-X-CASE) TO RPTR-CUST-ID.
172900     MOVE WK-T-CASE-NUMBER (WK-X-CASE) TO RPTR-CASE-NUMBER.
173000     MOVE WK-T-CUST-SUSP-TXNCNT (WK-X-CUST2)
173100             TO RPTR-TXN-COUNT.
173200     MOVE WK-T-CUST-SUSP-AMOUNT (WK-X-CUST2)
173300             TO RPTR-TOTAL-AMOUNT.
173400     MOVE WK-T-CUST-SUSP-TXNCNT (WK-X-CUST2)
173500             TO RPTR-SUSPICIOUS-TXN-COUNT.
173600     SET RPTR-FILING-MANDATORY TO TRUE.
173700     WRITE REPORTS-REC.
173800     IF NOT WK-C-SUCCESSFUL
173900        DISPLAY "AMLTMON - REPORTS-FILE WRITE ERROR"
174000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
174100        GO TO Y900-ABNORMAL-TERMINATION
174200     END-IF.
174300     ADD 1 TO WK-N-STR-FILED.
174400     ADD WK-T-CUST-SUSP-AMOUNT (WK-X-CUST2) TO WK-N-STR-AMOUNT-FILED.
174500     SET WK-AUD-CAT-RPT    TO TRUE.
174600     MOVE "str_filed"       TO WK-AUD-EVENT-TYPE.
174700     MOVE "create"          TO WK-AUD-ACTION.
174800     MOVE "report"          TO WK-AUD-RESOURCE-TYPE.
174900     MOVE RPTR-REPORT-NUMBER TO WK-AUD-RESOURCE-ID.
175000     STRING "STR FILED FOR CASE " DELIMITED BY SIZE
175100            WK-T-CASE-NUMBER (WK-X-CASE) DELIMITED BY SPACE
175200            INTO WK-AUD-DESCRIPTION.
175300     PERFORM Y800-WRITE-AUDIT-EVENT
175400        THRU Y800-WRITE-AUDIT-EVENT-EX.
175500 J399-STR-CHECK-ONE-CASE-EX.
175600     EXIT.
175700
175800*-----------------------------------------------------------------*
175900* J310 - LOOK UP THE CUSTOMER TABLE ENTRY OWNING THE CURRENT CASE
176000*        (WK-X-CUST2 USED HERE SO THE TRANSACTION-PHASE INDEX
176100*        WK-X-CUST IS NOT DISTURBED)
176200*-----------------------------------------------------------------*
176300 J310-FIND-CUSTOMER-FOR-CASE.
176400     SET WK-X-CUST2 TO 1.
176500     SEARCH ALL WK-T-CUST-ENTRY
176600         AT END
176700             DISPLAY "AMLTMON - STR CASE CUSTOMER NOT FOUND: "
176800                     WK-T-CASE-CUST-ID (WK-X-CASE)
176900         WHEN WK-T-CUST-ID (WK-X-CUST2) =
177000                 WK-T-CASE-CUST-ID (WK-X-CASE)
177100             CONTINUE
177200     END-SEARCH.
177300 J310-FIND-CUSTOMER-FOR-CASE-EX.
177400     EXIT.
177500
177600*=================================================================
177700* K000 - RE UNIT, RULE BACK-TEST: REPLAY THE TRANSACTION FILE
177800*        ONCE PER ACTIVE RULE, COMPARING THE RULE'S PREDICTED
177900*        HIT AGAINST THE KNOWN-SUSPICIOUS FLAG CARRIED ON THE
178000*        TRANSACTION EXTRACT.
178100*=================================================================
178200 K000-RULE-BACKTEST-PHASE.
178300     PERFORM K100-BACKTEST-ONE-RULE
178400        THRU K199-BACKTEST-ONE-RULE-EX
178500        VARYING WK-X-RULE FROM 1 BY 1
178600           UNTIL WK-X-RULE > WK-N-RULE-COUNT.
178700     SET WK-AUD-CAT-RULES  TO TRUE.
178800     MOVE "rule_backtest_completed" TO WK-AUD-EVENT-TYPE.
178900     MOVE "backtest"        TO WK-AUD-ACTION.
179000     MOVE "rule_set"        TO WK-AUD-RESOURCE-TYPE.
179100     MOVE "ALL RULES"       TO WK-AUD-RESOURCE-ID.
179200     MOVE "RULE BACK-TEST PHASE COMPLETED FOR ALL ACTIVE RULES"
179300                            TO WK-AUD-DESCRIPTION.
179400     PERFORM Y800-WRITE-AUDIT-EVENT
179500        THRU Y800-WRITE-AUDIT-EVENT-EX.
179600
179700*-----------------------------------------------------------------*
179800 K099-RULE-BACKTEST-PHASE-EX.
179900*-----------------------------------------------------------------*
180000     EXIT.
180100
180200 K100-BACKTEST-ONE-RULE.
180300     OPEN INPUT TRANSACT-FILE.
180400     IF NOT WK-C-SUCCESSFUL
180500        DISPLAY "AMLTMON - TRANSACT-FILE RE-OPEN ERROR (RE)"
180600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
180700        GO TO Y900-ABNORMAL-TERMINATION
180800     END-IF.
180900     MOVE "N" TO WK-C-EOF-TRANSACT.
181000     PERFORM D100-READ-TRANSACT-FILE
181100        THRU D100-READ-TRANSACT-FILE-EX.
181200     PERFORM K200-BACKTEST-ONE-TXN
181300        THRU K299-BACKTEST-ONE-TXN-EX
181400        UNTIL WK-C-EOF-TRANSACT-YES.
181500     CLOSE TRANSACT-FILE.
181600     PERFORM K400-COMPUTE-RULE-METRICS
181700        THRU K400-COMPUTE-RULE-METRICS-EX.
181800 K199-BACKTEST-ONE-RULE-EX.
181900     EXIT.
182000
182100 K200-BACKTEST-ONE-TXN.
182200     MOVE "N" TO WK-C-PREDICT-POSITIVE.
182300     IF WK-T-RULE-COND-AMT (WK-X-RULE) = "Y"
182400     AND TXN-AMOUNT >= WK-T-RULE-THRESH-AMT (WK-X-RULE)
182500        MOVE "Y" TO WK-C-PREDICT-POSITIVE
182600     END-IF.
182700     IF WK-T-RULE-COND-CASH (WK-X-RULE) = "Y"
182800     AND TXN-METHOD = "cash"
182900     AND TXN-AMOUNT >= WK-T-RULE-THRESH-CASH (WK-X-RULE)
183000        MOVE "Y" TO WK-C-PREDICT-POSITIVE
183100     END-IF.
183200     IF WK-T-RULE-COND-XBORDER (WK-X-RULE) = "Y"
183300        PERFORM K300-FIND-CUST-FOR-BACKTEST
183400           THRU K300-FIND-CUST-FOR-BACKTEST-EX
183500        IF WK-C-CUST-FOUND
183600        AND TXN-BENEF-COUNTRY NOT = SPACES
183700        AND TXN-BENEF-COUNTRY NOT =
183800                WK-T-CUST-NATIONALITY (WK-X-CUST)
183900           MOVE "Y" TO WK-C-PREDICT-POSITIVE
184000        END-IF
184100     END-IF.
184200     IF TXN-KNOWN-SUSPICIOUS = "Y"
184300        IF WK-C-PREDICT-POSITIVE = "Y"
184400           ADD 1 TO WK-T-RULE-TRUEPOS (WK-X-RULE)
184500        END-IF
184600     ELSE
184700        IF WK-C-PREDICT-POSITIVE = "Y"
184800           ADD 1 TO WK-T-RULE-FALSEPOS (WK-X-RULE)
184900        END-IF
185000     END-IF.
185100     PERFORM D100-READ-TRANSACT-FILE
185200        THRU D100-READ-TRANSACT-FILE-EX.
185300 K299-BACKTEST-ONE-TXN-EX.
185400     EXIT.
185500
185600 K300-FIND-CUST-FOR-BACKTEST.
185700     MOVE "N" TO WK-C-CUST-FOUND-SW.
185800     SEARCH ALL WK-T-CUST-ENTRY
185900         AT END
186000             MOVE "N" TO WK-C-CUST-FOUND-SW
186100         WHEN WK-T-CUST-ID (WK-X-CUST) = TXN-CUST-ID
186200             MOVE "Y" TO WK-C-CUST-FOUND-SW
186300     END-SEARCH.
186400 K300-FIND-CUST-FOR-BACKTEST-EX.
186500     EXIT.
186600
186700*-----------------------------------------------------------------*
186800* K400 - TRIGGER RATE, FALSE-POSITIVE RATE, PRECISION AND
186900*        EFFECTIVENESS FOR THIS RULE, ALL ROUNDED PER THE RP
187000*        ROUNDING RULES (RATES 2DP, PRECISION/EFFECT 3DP)
187100*-----------------------------------------------------------------*
187200 K400-COMPUTE-RULE-METRICS.
187300     MOVE WK-T-RULE-TRUEPOS (WK-X-RULE)
187400             TO WK-T-RULE-BT-TOTAL (WK-X-RULE).
187500     ADD WK-T-RULE-FALSEPOS (WK-X-RULE)
187600             TO WK-T-RULE-BT-TOTAL (WK-X-RULE).
187700     IF WK-N-TXN-READ > ZERO
187800        COMPUTE WK-N-TRIGGER-RATE ROUNDED =
187900           (WK-T-RULE-BT-TOTAL (WK-X-RULE) * 100) / WK-N-TXN-READ
188000     END-IF.
188100     IF WK-T-RULE-BT-TOTAL (WK-X-RULE) > ZERO
188200        COMPUTE WK-N-FP-RATE ROUNDED =
188300           (WK-T-RULE-FALSEPOS (WK-X-RULE) * 100) /
188400               WK-T-RULE-BT-TOTAL (WK-X-RULE)
188500        COMPUTE WK-N-PRECISION ROUNDED =
188600           WK-T-RULE-TRUEPOS (WK-X-RULE) /
188700               WK-T-RULE-BT-TOTAL (WK-X-RULE)
188800        COMPUTE WK-N-EFFECTIVENESS ROUNDED =
188900           WK-N-PRECISION * (1 - (WK-N-FP-RATE / 100))
189000     ELSE
189100        MOVE ZERO TO WK-N-FP-RATE
189200        MOVE ZERO TO WK-N-PRECISION
189300        MOVE ZERO TO WK-N-EFFECTIVENESS
189400     END-IF.
189500 K400-COMPUTE-RULE-METRICS-EX.
189600     EXIT.
189700
189800*=================================================================
189900* L000 - PRINT THE DAILY COMPLIANCE SUMMARY REPORT (COMPRPT)
190000*=================================================================
190100 L000-PRINT-COMPRPT-PHASE.
190200     PERFORM L100-PRINT-HEADER
190300        THRU L100-PRINT-HEADER-EX.
190400     PERFORM L200-PRINT-RULE-SECTION
190500        THRU L299-PRINT-RULE-SECTION-EX.
190600     PERFORM L300-PRINT-SEVERITY-SECTION
190700        THRU L399-PRINT-SEVERITY-SECTION-EX.
190800     PERFORM L400-PRINT-CASE-SECTION
190900        THRU L499-PRINT-CASE-SECTION-EX.
191000     PERFORM L500-PRINT-REPORT-SECTION
191100        THRU L599-PRINT-REPORT-SECTION-EX.
191200     PERFORM L600-PRINT-TOTALS-SECTION
191300        THRU L600-PRINT-TOTALS-SECTION-EX.
191400     CLOSE COMPRPT-FILE.
191500
191600*-----------------------------------------------------------------*
191700 L099-PRINT-COMPRPT-PHASE-EX.
191800*-----------------------------------------------------------------*
191900     EXIT.
192000
192100 L100-PRINT-HEADER.
192200     ADD 1 TO WK-N-PAGE-COUNT.
192300     MOVE WK-C-TODAY-DTE TO PRTL-HDR-RUN-DATE.
192400     MOVE WK-C-RUN-TIME  TO PRTL-HDR-RUN-TIME.
192500     MOVE WK-N-PAGE-COUNT TO PRTL-HDR-PAGE-NO.
192600     MOVE PRTL-HEADER-LINE TO COMPRPT-REC.
192700     WRITE COMPRPT-REC.
192800 L100-PRINT-HEADER-EX.
192900     EXIT.
193000
193100 L200-PRINT-RULE-SECTION.
193200     PERFORM L210-PRINT-ONE-RULE-LINE
193300        THRU L210-PRINT-ONE-RULE-LINE-EX
193400        VARYING WK-X-RULE FROM 1 BY 1
193500           UNTIL WK-X-RULE > WK-N-RULE-COUNT.
193600 L299-PRINT-RULE-SECTION-EX.
193700     EXIT.
193800
193900 L210-PRINT-ONE-RULE-LINE.
194000     MOVE WK-T-RULE-CODE (WK-X-RULE) TO PRTL-RUL-CODE.
194100     MOVE WK-T-RULE-NAME (WK-X-RULE) TO PRTL-RUL-NAME.
194200     MOVE WK-T-RULE-TRIGGERS (WK-X-RULE) TO PRTL-RUL-TRIGGERS.
194300     MOVE WK-T-RULE-TRUEPOS (WK-X-RULE) TO PRTL-RUL-TRUEPOS.
194400     MOVE WK-T-RULE-FALSEPOS (WK-X-RULE) TO PRTL-RUL-FALSEPOS.
194500     MOVE WK-N-TRIGGER-RATE TO PRTL-RUL-TRIG-RATE.
194600     MOVE WK-N-FP-RATE TO PRTL-RUL-FP-RATE.
194700     MOVE WK-N-PRECISION TO PRTL-RUL-PRECISION.
194800     MOVE WK-N-EFFECTIVENESS TO PRTL-RUL-EFFECT.
194900     MOVE PRTL-RULE-LINE TO COMPRPT-REC.
195000     WRITE COMPRPT-REC.
195100 L210-PRINT-ONE-RULE-LINE-EX.
195200     EXIT.
195300
195400 L300-PRINT-SEVERITY-SECTION.
195500     MOVE "low     " TO PRTL-SEV-NAME.
195600     MOVE WK-N-SEV-LOW-COUNT TO PRTL-SEV-COUNT.
195700     MOVE PRTL-SEVERITY-LINE TO COMPRPT-REC.
195800     WRITE COMPRPT-REC.
195900     MOVE "medium  " TO PRTL-SEV-NAME.
196000     MOVE WK-N-SEV-MED-COUNT TO PRTL-SEV-COUNT.
196100     MOVE PRTL-SEVERITY-LINE TO COMPRPT-REC.
196200     WRITE COMPRPT-REC.
196300     MOVE "high    " TO PRTL-SEV-NAME.
196400     MOVE WK-N-SEV-HIGH-COUNT TO PRTL-SEV-COUNT.
196500     MOVE PRTL-SEVERITY-LINE TO COMPRPT-REC.
196600     WRITE COMPRPT-REC.
196700     MOVE "critical" TO PRTL-SEV-NAME.
196800     MOVE WK-N-SEV-CRIT-COUNT TO PRTL-SEV-COUNT.
196900     MOVE PRTL-SEVERITY-LINE TO COMPRPT-REC.
197000     WRITE COMPRPT-REC.
197100 L399-PRINT-SEVERITY-SECTION-EX.
197200     EXIT.
197300
197400 L400-PRINT-CASE-SECTION.
197500     PERFORM L410-PRINT-ONE-CASE-LINE
197600        THRU L410-PRINT-ONE-CASE-LINE-EX
197700        VARYING WK-X-CASE FROM 1 BY 1
197800           UNTIL WK-X-CASE > WK-N-CASE-COUNT.
197900 L499-PRINT-CASE-SECTION-EX.
198000     EXIT.
198100
198200 L410-PRINT-ONE-CASE-LINE.
198300     MOVE WK-T-CASE-NUMBER (WK-X-CASE) TO PRTL-CSE-NUMBER.
198400     MOVE WK-T-CASE-CUST-ID (WK-X-CASE) TO PRTL-CSE-CUST-ID.
198500     MOVE WK-T-CASE-PRIORITY (WK-X-CASE) TO PRTL-CSE-PRIORITY.
198600     MOVE WK-T-CASE-RISK-LEVEL (WK-X-CASE) TO PRTL-CSE-RISK-LEVEL.
198700     MOVE WK-T-CASE-ALERT-COUNT (WK-X-CASE) TO PRTL-CSE-ALERT-COUNT.
198800     MOVE WK-T-CASE-SLA-DATE (WK-X-CASE) TO PRTL-CSE-SLA-DATE.
198900     MOVE WK-T-CASE-SLA-TIME (WK-X-CASE) TO PRTL-CSE-SLA-TIME.
199000     MOVE PRTL-CASE-LINE TO COMPRPT-REC.
199100     WRITE COMPRPT-REC.
199200 L410-PRINT-ONE-CASE-LINE-EX.
199300     EXIT.
199400
199500*    AMLR069 CHUKS 18/04/2006 - CTR/STR LINES WERE ALWAYS PRINTING
199600*            0.00 FOR LACK OF A RUN-WIDE AMOUNT ACCUMULATOR; NOW
199700*            DRAWN FROM WK-N-CTR-AMOUNT-FILED/WK-N-STR-AMOUNT-FILED
199800*            (ACCUMULATED IN J100/J300).
199900 L500-PRINT-REPORT-SECTION.
200000     MOVE "CTR" TO PRTL-RPT-TYPE.
200100     MOVE WK-N-CTR-FILED TO PRTL-RPT-COUNT.
200200     MOVE WK-N-CTR-AMOUNT-FILED TO PRTL-RPT-AMOUNT.
200300     MOVE PRTL-REPORT-LINE TO COMPRPT-REC.
200400     WRITE COMPRPT-REC.
200500     MOVE "STR" TO PRTL-RPT-TYPE.
200600     MOVE WK-N-STR-FILED TO PRTL-RPT-COUNT.
200700     MOVE WK-N-STR-AMOUNT-FILED TO PRTL-RPT-AMOUNT.
200800     MOVE PRTL-REPORT-LINE TO COMPRPT-REC.
200900     WRITE COMPRPT-REC.
201000 L599-PRINT-REPORT-SECTION-EX.
201100     EXIT.
201200
201300 L600-PRINT-TOTALS-SECTION.
201400     MOVE "RUN TOTALS" TO PRTL-TOT-LABEL.
201500     MOVE WK-N-TXN-READ TO PRTL-TOT-TXN-READ.
201600     MOVE WK-N-TXN-SUSPICIOUS TO PRTL-TOT-SUSPICIOUS.
201700     IF WK-N-TXN-READ > ZERO
201800        COMPUTE PRTL-TOT-SUSP-PCT ROUNDED =
201900           (WK-N-TXN-SUSPICIOUS * 100) / WK-N-TXN-READ
202000     ELSE
202100        MOVE ZERO TO PRTL-TOT-SUSP-PCT
202200     END-IF.
202300     MOVE WK-N-TXN-SUSPICIOUS-VAL TO PRTL-TOT-VALUE.
202400     MOVE WK-N-ALERTS-GENERATED TO PRTL-TOT-ALERTS.
202500     MOVE WK-N-CASES-CREATED TO PRTL-TOT-CASES.
202600     COMPUTE PRTL-TOT-REPORTS =
202700         WK-N-STR-FILED + WK-N-CTR-FILED.
202800     MOVE PRTL-TOTALS-LINE TO COMPRPT-REC.
202900     WRITE COMPRPT-REC.
203000 L600-PRINT-TOTALS-SECTION-EX.
203100     EXIT.
203200
203300*=================================================================
203400* Y700 - APPEND A RULE-TABLE ALERT REQUEST TO THE ALERT TABLE
203500*=================================================================
203600*    AMLR068 CHUKS  18/04/2006 - WAS MOVING THE BARE RULE WEIGHT
203700*            INTO THE ALERT RISK SCORE INSTEAD OF THE RULE'S
203800*            ACTUAL CONTRIBUTION (WEIGHT TIMES BASE POINTS),
203900*            STAGED IN WK-D-RULE-CONTRIB BY THE CALLING E-PARA.
204000 Y700-ADD-ALERT-REQUEST.
204100     MOVE WK-T-RULE-CODE     (WK-X-RULE) TO WK-T-ALRT-RULCD.
204200     MOVE WK-T-RULE-NAME     (WK-X-RULE) TO WK-T-ALRT-RULNM.
204300     MOVE WK-T-RULE-SEVERITY (WK-X-RULE) TO WK-T-ALRT-SEV.
204400     MOVE WK-D-RULE-CONTRIB  TO WK-T-ALRT-RSC.
204500     PERFORM Y710-ADD-PATTERN-ALERT
204600        THRU Y710-ADD-PATTERN-ALERT-EX.
204700 Y700-ADD-ALERT-REQUEST-EX.
204800     EXIT.
204900
205000*-----------------------------------------------------------------*
205100* Y710 - SHARED ALERT-TABLE APPEND ROUTINE.  WK-T-ALRT-RULCD,
205200*        -RULNM, -SEV, -RSC, -ACT AND -THR MUST BE SET BY THE
205300*        CALLER BEFORE THIS PARAGRAPH IS PERFORMED.
205400*-----------------------------------------------------------------*
205500 Y710-ADD-PATTERN-ALERT.
205600     IF WK-N-ALERT-COUNT < 500
205700        ADD 1 TO WK-N-ALERT-COUNT
205800        SET WK-X-ALERT TO WK-N-ALERT-COUNT
205900        ADD 1 TO WK-C-ALRTID-SEQ
206000        MOVE WK-C-TODAY-DTE TO WK-C-ALRTID-DATE
206100        MOVE WK-C-ALERT-ID-COMBINED
206200                TO WK-T-ALRT-ALERT-ID (WK-X-ALERT)
206300        MOVE TXN-CUST-ID     TO WK-T-ALRT-CUST-ID (WK-X-ALERT)
206400        MOVE TXN-ID          TO WK-T-ALRT-TXN-ID  (WK-X-ALERT)
206500        MOVE WK-T-ALRT-RULCD TO WK-T-ALRT-RULE-CODE (WK-X-ALERT)
206600        MOVE WK-T-ALRT-RULNM TO WK-T-ALRT-RULE-NAME (WK-X-ALERT)
206700        MOVE WK-T-ALRT-SEV   TO WK-T-ALRT-SEVERITY (WK-X-ALERT)
206800        MOVE WK-T-ALRT-RSC   TO WK-T-ALRT-RISK-SCORE (WK-X-ALERT)
206900        MOVE WK-T-ALRT-ACT   TO WK-T-ALRT-ACTUAL-AMT (WK-X-ALERT)
207000        MOVE WK-T-ALRT-THR   TO WK-T-ALRT-THRESH-AMT (WK-X-ALERT)
207100        MOVE "open      "    TO WK-T-ALRT-STATUS (WK-X-ALERT)
207200        MOVE SPACES          TO WK-T-ALRT-CASE-NUMBER (WK-X-ALERT)
207300        ADD 1 TO WK-T-CUST-PERIOD-ALERTS (WK-X-CUST)
207400        IF WK-T-ALRT-RSC > WK-T-CUST-MAX-ALERT-RISK (WK-X-CUST)
207500           MOVE WK-T-ALRT-RSC
207600                   TO WK-T-CUST-MAX-ALERT-RISK (WK-X-CUST)
207700        END-IF
207800        SET WK-AUD-CAT-TXN    TO TRUE
207900        MOVE "alert_generated" TO WK-AUD-EVENT-TYPE
208000        MOVE "create"          TO WK-AUD-ACTION
208100        MOVE "alert"           TO WK-AUD-RESOURCE-TYPE
208200        MOVE WK-T-ALRT-ALERT-ID (WK-X-ALERT) TO WK-AUD-RESOURCE-ID
208300        STRING "RULE " DELIMITED BY SIZE
208400               WK-T-ALRT-RULCD DELIMITED BY SPACE
208500               " TRIGGERED FOR TXN " DELIMITED BY SIZE
208600               TXN-ID DELIMITED BY SIZE
208700               INTO WK-AUD-DESCRIPTION
208800        PERFORM Y800-WRITE-AUDIT-EVENT
208900           THRU Y800-WRITE-AUDIT-EVENT-EX
209000     ELSE
209100        DISPLAY "AMLTMON - ALERT TABLE FULL, ALERT DISCARDED"
209200     END-IF.
209300 Y710-ADD-PATTERN-ALERT-EX.
209400     EXIT.
209500
209600*=================================================================
209700* Y800 - WRITE ONE AUDIT LOG EVENT.  CALLER STAGES THE CATEGORY
209800*        AND DETAIL FIELDS INTO WK-C-AUDIT-STAGING BEFORE
209900*        PERFORMING THIS PARAGRAPH.
210000*        AMLR066 MATILDA 28/03/2006 - SEE STAGING-AREA COMMENT
210100*                ABOVE WK-C-AUDIT-STAGING.
210200*=================================================================
210300 Y800-WRITE-AUDIT-EVENT.
210400     ADD 1 TO WK-N-EVENT-SEQ.
210500     MOVE SPACES TO AUDITLOG-REC.
210600     MOVE WK-N-EVENT-SEQ TO AUDT-EVENT-SEQ.
210700     EVALUATE TRUE
210800        WHEN WK-AUD-CAT-TXN
210900           SET AUDT-CAT-TXN-MONITOR TO TRUE
211000        WHEN WK-AUD-CAT-CUST
211100           SET AUDT-CAT-CUST-MGMT   TO TRUE
211200        WHEN WK-AUD-CAT-CASE
211300           SET AUDT-CAT-CASE-MGMT   TO TRUE
211400        WHEN WK-AUD-CAT-RPT
211500           SET AUDT-CAT-REPORTING   TO TRUE
211600        WHEN WK-AUD-CAT-RULES
211700           SET AUDT-CAT-RULES-MGMT  TO TRUE
211800     END-EVALUATE.
211900     MOVE WK-AUD-EVENT-TYPE    TO AUDT-EVENT-TYPE.
212000     MOVE WK-AUD-ACTION        TO AUDT-ACTION.
212100     MOVE WK-AUD-RESOURCE-TYPE TO AUDT-RESOURCE-TYPE.
212200     MOVE WK-AUD-RESOURCE-ID   TO AUDT-RESOURCE-ID.
212300     MOVE WK-AUD-DESCRIPTION   TO AUDT-DESCRIPTION.
212400     SET AUDT-SIG-CONFIRMED TO TRUE.
212500     WRITE AUDITLOG-REC.
212600     IF NOT WK-C-SUCCESSFUL
212700        DISPLAY "AMLTMON - AUDITLOG-FILE WRITE ERROR"
212800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
212900        GO TO Y900-ABNORMAL-TERMINATION
213000     END-IF.
213100 Y800-WRITE-AUDIT-EVENT-EX.
213200     EXIT.
213300
213400*=================================================================
213500* Y900 - ABNORMAL TERMINATION - CLOSE WHAT IS OPEN AND STOP
213600*=================================================================
213700 Y900-ABNORMAL-TERMINATION.
213800     PERFORM Z000-END-PROGRAM-ROUTINE
213900        THRU Z999-END-PROGRAM-ROUTINE-EX.
214000
214100*=================================================================
214200* Z000 - NORMAL END OF PROGRAM - CLOSE EVERY FILE, STOP RUN
214300*=================================================================
214400 Z000-END-PROGRAM-ROUTINE.
214500     CLOSE CUSTOMER-FILE.
214600     IF NOT WK-C-SUCCESSFUL
214700        DISPLAY "AMLTMON - CUSTOMER-FILE CLOSE ERROR"
214800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
214900     END-IF.
215000     CLOSE TRANSACT-FILE.
215100     IF NOT WK-C-SUCCESSFUL
215200        DISPLAY "AMLTMON - TRANSACT-FILE CLOSE ERROR"
215300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
215400     END-IF.
215500     CLOSE RULES-FILE.
215600     IF NOT WK-C-SUCCESSFUL
215700        DISPLAY "AMLTMON - RULES-FILE CLOSE ERROR"
215800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
215900     END-IF.
216000     CLOSE SCOREDTX-FILE.
216100     IF NOT WK-C-SUCCESSFUL
216200        DISPLAY "AMLTMON - SCOREDTX-FILE CLOSE ERROR"
216300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
216400     END-IF.
216500     CLOSE ALERTS-FILE.
216600     IF NOT WK-C-SUCCESSFUL
216700        DISPLAY "AMLTMON - ALERTS-FILE CLOSE ERROR"
216800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
216900     END-IF.
217000     CLOSE CASES-FILE.
217100     IF NOT WK-C-SUCCESSFUL
217200        DISPLAY "AMLTMON - CASES-FILE CLOSE ERROR"
217300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
217400     END-IF.
217500     CLOSE REPORTS-FILE.
217600     IF NOT WK-C-SUCCESSFUL
217700        DISPLAY "AMLTMON - REPORTS-FILE CLOSE ERROR"
217800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
217900     END-IF.
218000     CLOSE AUDITLOG-FILE.
218100     IF NOT WK-C-SUCCESSFUL
218200        DISPLAY "AMLTMON - AUDITLOG-FILE CLOSE ERROR"
218300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
218400     END-IF.
218500     CLOSE COMPRPT-FILE.
218600     IF NOT WK-C-SUCCESSFUL
218700        DISPLAY "AMLTMON - COMPRPT-FILE CLOSE ERROR"
218800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
218900     END-IF.
219000*-----------------------------------------------------------------*
219100 Z999-END-PROGRAM-ROUTINE-EX.
219200*-----------------------------------------------------------------*
219300     EXIT.
219400
219500 Z000-END-PROGRAM.
219600     STOP RUN.
219700
219800******************************************************************
219900*************** END OF PROGRAM SOURCE - AMLTMON ****************
220000******************************************************************
