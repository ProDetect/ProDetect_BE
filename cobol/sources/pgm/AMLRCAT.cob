000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. AMLRCAT.
000300 AUTHOR. MATILDA WEE TL.
000400 INSTALLATION. COMPLIANCE SYSTEMS - AML BATCH SUITE.
000500 DATE-WRITTEN. 23 JUN 1994.
000600 DATE-COMPILED.
000700 SECURITY. COMPLIANCE - RESTRICTED.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO    *
001000*               CLASSIFY A CUSTOMER RISK SCORE INTO A RISK      *
001100*               CATEGORY (LOW/MEDIUM/HIGH). CALLED FROM THE     *
001200*               INITIAL-SCORING, DYNAMIC RE-SCORE AND SANCTIONS *
001300*               UPLIFT PARAGRAPHS OF AMLTMON (CS UNIT).         *
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:                                      *
001600*----------------------------------------------------------------*
001700* MOD.#  INIT   DATE        DESCRIPTION                         *
001800* ------ ------ ----------  ----------------------------------- *
001900* AMLI01 RBH    23/06/1994 - INITIAL VERSION FOR THE NEW         *
002000*                            COMPLIANCE BATCH SUITE. SMALL      *
002100*                            CALLED CATEGORY-LOOKUP ROUTINE.    *
002200* AMLY2K4 TOYIN  07/12/1998 - Y2K REVIEW - NO DATE FIELDS IN     *
002300*                            THIS ROUTINE. CLOSED.               *
002400* AMLR046 CHUKS  14/02/2002 - CONFIRM BOUNDARY SCORES (EXACTLY   *
002500*                            70.00 AND 40.00) CLASSIFY HIGH AND  *
002600*                            MEDIUM RESPECTIVELY PER CBN QUERY   *
002700*----------------------------------------------------------------*
002800        EJECT
002900********************
003000 ENVIRONMENT DIVISION.
003100********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800***************
003900 DATA DIVISION.
004000***************
004100 FILE SECTION.
004200 WORKING-STORAGE SECTION.
004300
004400************************
004500 01 FILLER               PIC X(24) VALUE
004600        "** PROGRAM AMLRCAT **".
004700
004800* ---------------- PROGRAM WORKING STORAGE -----------------*
004900 01 WK-C-CAT-BOUNDARIES.
005000     05 WK-N-CAT-HIGH-BOUND    PIC 9(03)V99 COMP-3 VALUE 70.00.
005100     05 WK-N-CAT-MED-BOUND     PIC 9(03)V99 COMP-3 VALUE 40.00.
005200 01 WK-C-CAT-BOUNDARIES-R REDEFINES WK-C-CAT-BOUNDARIES.
005300     05 FILLER                 PIC X(06).
005400
005500 01 WK-C-WORK-AREA.
005600     05 WK-C-CAT-FOUND        PIC X(01) VALUE "Y".
005700     05 WK-C-CAT-NOT-FOUND    PIC X(01) VALUE "N".
005800 01 WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
005900     05 FILLER                PIC X(02).
006000
006100 01 WK-C-LITERALS.
006200     05 C-LOW-CATEGORY        PIC X(06) VALUE "low   ".
006300     05 C-MEDIUM-CATEGORY     PIC X(06) VALUE "medium".
006400     05 C-HIGH-CATEGORY       PIC X(06) VALUE "high  ".
006500 01 WK-C-LITERALS-R REDEFINES WK-C-LITERALS.
006600     05 FILLER                PIC X(18).
006700
006800********************
006900 LINKAGE SECTION.
007000********************
007100        COPY AMLRCTL.
007200
007300****************************************
007400 PROCEDURE DIVISION USING WK-RCAT-RECORD.
007500****************************************
007600 MAIN-MODULE.
007700     PERFORM A000-START-PROGRAM-ROUTINE
007800        THRU A999-START-PROGRAM-ROUTINE-EX.
007900     PERFORM B000-MAIN-PROCESSING
008000        THRU B999-MAIN-PROCESSING-EX.
008100 GOBACK.
008200
008300*----------------------------------------------------------------*
008400 A000-START-PROGRAM-ROUTINE.
008500*----------------------------------------------------------------*
008600     MOVE SPACES TO WK-RCAT-CATEGORY.
008700
008800*================================================================*
008900 A999-START-PROGRAM-ROUTINE-EX.
009000*================================================================*
009100 EXIT.
009200
009300*----------------------------------------------------------------*
009400 B000-MAIN-PROCESSING.
009500*----------------------------------------------------------------*
009600     IF WK-RCAT-SCORE >= WK-N-CAT-HIGH-BOUND
009700        MOVE C-HIGH-CATEGORY    TO WK-RCAT-CATEGORY
009800     ELSE
009900        IF WK-RCAT-SCORE >= WK-N-CAT-MED-BOUND
010000           MOVE C-MEDIUM-CATEGORY TO WK-RCAT-CATEGORY
010100        ELSE
010200           MOVE C-LOW-CATEGORY    TO WK-RCAT-CATEGORY
010300        END-IF
010400     END-IF.
010500*=================================================================
010600 B999-MAIN-PROCESSING-EX.
010700*=================================================================
010800 EXIT.
010900
011000******************************************************************
011100*************** END OF PROGRAM SOURCE - AMLRCAT ****************
011200******************************************************************
