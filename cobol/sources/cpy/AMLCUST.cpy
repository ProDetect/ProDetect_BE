000100* AMLCUST.cpybk
000200* CUSTOMER-REC - CUSTOMER MASTER, 160 BYTES, SORTED BY CUST-ID
000300* I-O FORMAT:AMLCUSTR  FROM FILE CUSTOMER  OF LIBRARY COMPLIB
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------*
000700* AMLI001 02/06/1994 RBH    - INITIAL VERSION
000800*-----------------------------------------------------------------*
000900* AMLR027 19/02/1997 MATILDA - ADD CUST-NEAR-CTR-COUNT-24H AND
001000*                              CUST-NEAR-CTR-AMT-24H TO SUPPORT
001100*                              THE CBN STRUCTURING DETECTION RULE
001200*-----------------------------------------------------------------*
001300* AMLY2K2 28/10/1998 TOYIN   - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
001400*                              ON THIS RECORD. CLOSED.
001500*-----------------------------------------------------------------*
001600     05  CUST-REC-DATA.
001700         10  CUST-ID                  PIC X(12).
001800*                        CUSTOMER KEY
001900         10  CUST-NAME                PIC X(30).
002000*                        FULL NAME
002100         10  CUST-NATIONALITY         PIC X(02).
002200*                        ISO COUNTRY CODE
002300         10  CUST-KYC-LEVEL           PIC X(06).
002400*                        TIER1/TIER2/TIER3
002500         10  CUST-ACCT-TYPES.
002600             15  CUST-ACCT-TYPE-1     PIC X(10).
002700*                        PRIMARY ACCOUNT TYPE
002800             15  CUST-ACCT-TYPE-2     PIC X(10).
002900*                        SECONDARY ACCOUNT TYPE OR SPACES
003000         10  CUST-RISK-SCORE          PIC 9(03)V99.
003100*                        CURRENT RISK SCORE 0-100
003200         10  CUST-RISK-CATEGORY       PIC X(06).
003300             88  CUST-CAT-LOW                  VALUE "low   ".
003400             88  CUST-CAT-MEDIUM               VALUE "medium".
003500             88  CUST-CAT-HIGH                 VALUE "high  ".
003600*                        LOW/MEDIUM/HIGH
003700         10  CUST-PEP-FLAG            PIC X(01).
003800             88  CUST-IS-PEP                   VALUE "Y".
003900*                        POLITICALLY EXPOSED PERSON
004000         10  CUST-BLACKLIST-FLAG      PIC X(01).
004100             88  CUST-IS-BLACKLISTED           VALUE "Y".
004200         10  CUST-AVG-TXN-AMOUNT      PIC S9(13)V99.
004300*                        30-DAY AVERAGE TRANSACTION AMOUNT
004400         10  CUST-TXN-COUNT-24H       PIC 9(05).
004500*                        TRANSACTIONS IN PRIOR 24 HOURS
004600         10  CUST-AMT-24H             PIC S9(13)V99.
004700*                        TOTAL AMOUNT IN PRIOR 24 HOURS
004800         10  CUST-NEAR-CTR-COUNT-24H  PIC 9(05).
004900*                        PRIOR-24H TXNS IN 80-99 PCT OF CTR THRESH
005000         10  CUST-NEAR-CTR-AMT-24H    PIC S9(13)V99.
005100*                        TOTAL AMOUNT OF THOSE NEAR-THRESHOLD TXNS
005200     05  CUST-ACCT-TYPES-R REDEFINES CUST-REC-DATA.
005300         10  FILLER                   PIC X(50).
005400         10  CUST-ACCT-TYPES-COMBINED PIC X(20).
005500         10  FILLER                   PIC X(68).
005600     05  FILLER                       PIC X(22).
005700*                        PAD TO 160-BYTE RECORD LENGTH
