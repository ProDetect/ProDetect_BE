000100* AMLRULE.cpybk
000200* RULE-REC - ACTIVE MONITORING RULE TABLE, 120 BYTES
000300* I-O FORMAT:AMLRULER  FROM FILE RULES  OF LIBRARY COMPLIB
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------*
000700* AMLI001 02/06/1994 RBH    - INITIAL VERSION - 4 STANDARD CBN
000800*                             RULES SHIPPED IN THIS TABLE
000900*-----------------------------------------------------------------*
001000* AMLR031 04/11/1997 MATILDA - SPLIT THRESH-AMOUNT AND
001100*                              THRESH-CASH-AMOUNT (WAS ONE FIELD)
001200*-----------------------------------------------------------------*
001300     05  RULE-REC-DATA.
001400         10  RULE-CODE                PIC X(12).
001500*                        E.G. CBN-CASH-001
001600         10  RULE-NAME                PIC X(30).
001700*                        DISPLAY NAME
001800         10  RULE-SEVERITY            PIC X(08).
001900*                        LOW/MEDIUM/HIGH/CRITICAL
002000         10  RULE-PRIORITY            PIC 9(01).
002100*                        1-5 (1 HIGHEST)
002200         10  RULE-RISK-WEIGHT         PIC 9(01)V99.
002300*                        RISK MULTIPLIER E.G. 1.50
002400         10  RULE-CONDITIONS.
002500             15  COND-AMOUNT-THRESHOLD PIC X(01).
002600             15  COND-VELOCITY         PIC X(01).
002700             15  COND-STRUCTURING      PIC X(01).
002800             15  COND-CROSS-BORDER     PIC X(01).
002900             15  COND-CASH             PIC X(01).
003000             15  COND-CUSTOMER-RISK    PIC X(01).
003100*                        Y/N CONDITION FLAGS
003200         10  THRESH-AMOUNT            PIC S9(13)V99.
003300*                        AMOUNT THRESHOLD, DEFAULT 1000000.00
003400         10  THRESH-CASH-AMOUNT       PIC S9(13)V99.
003500*                        CASH THRESHOLD, DEFAULT 500000.00
003600     05  RULE-CONDITIONS-R REDEFINES RULE-REC-DATA.
003700         10  FILLER                   PIC X(54).
003800         10  RULE-CONDITIONS-STRING   PIC X(06).
003900         10  FILLER                   PIC X(30).
004000*                        ALL 6 CONDITION FLAGS AS ONE STRING,
004100*                        USED FOR AUDIT-LOG DESCRIPTION TEXT
004200     05  FILLER                       PIC X(30).
004300*                        PAD TO 120-BYTE RECORD LENGTH
