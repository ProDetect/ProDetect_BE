000100* AMLPRTL.cpybk
000200* COMPRPT PRINT LINE LAYOUTS - 132 COLUMN COMPLIANCE SUMMARY REPORT
000300*-----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*-----------------------------------------------------------------*
000600* AMLI001 02/06/1994 RBH    - INITIAL VERSION
000700*-----------------------------------------------------------------*
000800 01  PRTL-HEADER-LINE.
000900     05  PRTL-HDR-PGMNAME            PIC X(20) VALUE
001000         "AMLTMON - COMPRPT".
001100     05  FILLER                      PIC X(10) VALUE SPACES.
001200     05  PRTL-HDR-LABEL-DATE         PIC X(09) VALUE "RUN DATE:".
001300     05  PRTL-HDR-RUN-DATE           PIC 9(08).
001400     05  FILLER                      PIC X(05) VALUE SPACES.
001500     05  PRTL-HDR-LABEL-TIME         PIC X(09) VALUE "RUN TIME:".
001600     05  PRTL-HDR-RUN-TIME           PIC 9(06).
001700     05  FILLER                      PIC X(10) VALUE SPACES.
001800     05  PRTL-HDR-LABEL-PAGE         PIC X(05) VALUE "PAGE ".
001900     05  PRTL-HDR-PAGE-NO            PIC ZZ9.
002000     05  FILLER                      PIC X(57) VALUE SPACES.
002100
002200 01  PRTL-RULE-LINE.
002300     05  PRTL-RUL-CODE               PIC X(12).
002400     05  FILLER                      PIC X(02) VALUE SPACES.
002500     05  PRTL-RUL-NAME               PIC X(30).
002600     05  FILLER                      PIC X(02) VALUE SPACES.
002700     05  PRTL-RUL-TRIGGERS           PIC ZZZ,ZZ9.
002800     05  FILLER                      PIC X(02) VALUE SPACES.
002900     05  PRTL-RUL-TRUEPOS            PIC ZZZ,ZZ9.
003000     05  FILLER                      PIC X(02) VALUE SPACES.
003100     05  PRTL-RUL-FALSEPOS           PIC ZZZ,ZZ9.
003200     05  FILLER                      PIC X(02) VALUE SPACES.
003300     05  PRTL-RUL-TRIG-RATE          PIC ZZ9.99.
003400     05  FILLER                      PIC X(02) VALUE SPACES.
003500     05  PRTL-RUL-FP-RATE            PIC ZZ9.99.
003600     05  FILLER                      PIC X(02) VALUE SPACES.
003700     05  PRTL-RUL-PRECISION          PIC 9.999.
003800     05  FILLER                      PIC X(02) VALUE SPACES.
003900     05  PRTL-RUL-EFFECT             PIC 9.999.
004000     05  FILLER                      PIC X(22) VALUE SPACES.
004100
004200 01  PRTL-SEVERITY-LINE.
004300     05  PRTL-SEV-LABEL              PIC X(20) VALUE SPACES.
004400     05  PRTL-SEV-NAME               PIC X(08).
004500     05  FILLER                      PIC X(05) VALUE SPACES.
004600     05  PRTL-SEV-COUNT              PIC ZZZ,ZZ9.
004700     05  FILLER                      PIC X(86) VALUE SPACES.
004800
004900 01  PRTL-CASE-LINE.
005000     05  PRTL-CSE-NUMBER             PIC X(14).
005100     05  FILLER                      PIC X(02) VALUE SPACES.
005200     05  PRTL-CSE-CUST-ID            PIC X(12).
005300     05  FILLER                      PIC X(02) VALUE SPACES.
005400     05  PRTL-CSE-PRIORITY           PIC 9.
005500     05  FILLER                      PIC X(04) VALUE SPACES.
005600     05  PRTL-CSE-RISK-LEVEL         PIC X(08).
005700     05  FILLER                      PIC X(02) VALUE SPACES.
005800     05  PRTL-CSE-ALERT-COUNT        PIC ZZ9.
005900     05  FILLER                      PIC X(02) VALUE SPACES.
006000     05  PRTL-CSE-SLA-DATE           PIC 9(08).
006100     05  FILLER                      PIC X(01) VALUE SPACES.
006200     05  PRTL-CSE-SLA-TIME           PIC 9(06).
006300     05  FILLER                      PIC X(58) VALUE SPACES.
006400
006500 01  PRTL-REPORT-LINE.
006600     05  PRTL-RPT-TYPE               PIC X(03).
006700     05  FILLER                      PIC X(03) VALUE SPACES.
006800     05  PRTL-RPT-COUNT-LABEL        PIC X(07) VALUE "COUNT: ".
006900     05  PRTL-RPT-COUNT              PIC ZZZ,ZZ9.
007000     05  FILLER                      PIC X(03) VALUE SPACES.
007100     05  PRTL-RPT-AMT-LABEL          PIC X(07) VALUE "AMOUNT:".
007200     05  PRTL-RPT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
007300     05  FILLER                      PIC X(84) VALUE SPACES.
007400
007500 01  PRTL-TOTALS-LINE.
007600     05  PRTL-TOT-LABEL              PIC X(30).
007700     05  PRTL-TOT-TXN-READ           PIC ZZZ,ZZZ,ZZ9.
007800     05  FILLER                      PIC X(02) VALUE SPACES.
007900     05  PRTL-TOT-SUSPICIOUS         PIC ZZZ,ZZZ,ZZ9.
008000     05  FILLER                      PIC X(02) VALUE SPACES.
008100     05  PRTL-TOT-SUSP-PCT           PIC ZZ9.99.
008200     05  FILLER                      PIC X(02) VALUE SPACES.
008300     05  PRTL-TOT-VALUE              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
008400     05  FILLER                      PIC X(02) VALUE SPACES.
008500     05  PRTL-TOT-ALERTS             PIC ZZZ,ZZ9.
008600     05  FILLER                      PIC X(02) VALUE SPACES.
008700     05  PRTL-TOT-CASES              PIC ZZ,ZZ9.
008800     05  FILLER                      PIC X(02) VALUE SPACES.
008900     05  PRTL-TOT-REPORTS            PIC ZZ,ZZ9.
009000     05  FILLER                      PIC X(05) VALUE SPACES.
009100
009200 01  PRTL-BLANK-LINE                PIC X(132) VALUE SPACES.
