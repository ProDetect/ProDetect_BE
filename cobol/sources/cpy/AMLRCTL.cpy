000100* AMLRCTL.cpybk
000200* LINKAGE AREA FOR CALLED ROUTINE AMLRCAT (RISK CATEGORY LOOKUP)
000300*-----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*-----------------------------------------------------------------*
000600* AMLI001 02/06/1994 RBH    - INITIAL VERSION
000700*-----------------------------------------------------------------*
000800 01  WK-RCAT-RECORD.
000900     05  WK-RCAT-INPUT.
001000         10  WK-RCAT-SCORE            PIC 9(03)V99.
001100     05  WK-RCAT-OUTPUT.
001200         10  WK-RCAT-CATEGORY         PIC X(06).
001300     05  FILLER                       PIC X(10).
