000100* AMLAUDT.cpybk
000200* AUDIT-REC - REGULATORY AUDIT TRAIL JOURNAL
000300* I-O FORMAT:AMLAUDTR  FROM FILE AUDITLOG  OF LIBRARY COMPLIB
000400* AN APPEND-ONLY EVENT JOURNAL, ONE ENTRY PER AML BUSINESS EVENT
000500* RAISED BY THE COMPLIANCE BATCH SUITE.
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------*
000900* AMLI001 02/06/1994 RBH    - INITIAL VERSION
001000*-----------------------------------------------------------------*
001100* AMLR061 09/07/2005 CHUKS  - WIDEN AUDT-DESCRIPTION FROM 60 TO 80
001200*                             TO HOLD EVIDENCE-SUMMARY WORDING
001300*-----------------------------------------------------------------*
001400     05  AUDT-REC-DATA.
001500         10  AUDT-EVENT-SEQ           PIC 9(07).
001600         10  AUDT-EVENT-CATEGORY      PIC X(22).
001700             88  AUDT-CAT-TXN-MONITOR    VALUE "transaction_monitoring".
001800             88  AUDT-CAT-CUST-MGMT      VALUE "customer_management   ".
001900             88  AUDT-CAT-CASE-MGMT      VALUE "case_management       ".
002000             88  AUDT-CAT-REPORTING      VALUE "reporting             ".
002100             88  AUDT-CAT-RULES-MGMT     VALUE "rules_management      ".
002200         10  AUDT-EVENT-TYPE          PIC X(30).
002300         10  AUDT-ACTION              PIC X(10).
002400         10  AUDT-RESOURCE-TYPE       PIC X(12).
002500         10  AUDT-RESOURCE-ID         PIC X(20).
002600         10  AUDT-DESCRIPTION         PIC X(80).
002700         10  AUDT-REGULATORY-SIG      PIC X(01).
002800             88  AUDT-SIG-CONFIRMED          VALUE "Y".
002900     05  AUDT-SEQ-R REDEFINES AUDT-REC-DATA.
003000         10  AUDT-SEQ-PACKED          PIC 9(07).
003100         10  FILLER                   PIC X(175).
003200     05  FILLER                       PIC X(08).
003300*                        PAD TO 190-BYTE RECORD LENGTH
