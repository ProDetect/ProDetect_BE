000100* AMLTRAN.cpybk
000200* TRANSACTION-REC - DAY'S TRANSACTION FILE, 140 BYTES
000300* I-O FORMAT:AMLTRANR  FROM FILE TRANSACT  OF LIBRARY COMPLIB
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------*
000700* AMLI001 02/06/1994 RBH    - INITIAL VERSION
000800*-----------------------------------------------------------------*
000900* AMLR009 15/01/1996 MATILDA - ADD TXN-BENEF-COUNTRY FOR CROSS
001000*                              BORDER RULE (WAS HARD-CODED "NG")
001100*-----------------------------------------------------------------*
001200* AMLY2K2 28/10/1998 TOYIN   - Y2K REVIEW - TXN-DATE CONFIRMED
001300*                              9(08) YYYYMMDD 4-DIGIT CENTURY.
001400*                              CLOSED, NO CHANGE REQUIRED.
001500*-----------------------------------------------------------------*
001600* AMLR044 06/05/2002 CHUKS   - ADD TXN-KNOWN-SUSPICIOUS FOR RULE
001700*                              BACK-TESTING (RE UNIT)
001800*-----------------------------------------------------------------*
001900     05  TXN-REC-DATA.
002000         10  TXN-ID                   PIC X(12).
002100*                        TRANSACTION KEY
002200         10  TXN-CUST-ID              PIC X(12).
002300*                        CUSTOMER KEY (FOREIGN KEY)
002400         10  TXN-TYPE                 PIC X(10).
002500*                        DEPOSIT/WITHDRAWAL/TRANSFER/REMITTANCE
002600         10  TXN-METHOD               PIC X(10).
002700*                        CARD/MOBILE/INTERNET/ATM/BRANCH/CASH
002800         10  TXN-CHANNEL              PIC X(10).
002900*                        MOBILE_APP/WEB/ATM/BRANCH/POS
003000         10  TXN-AMOUNT               PIC S9(13)V99.
003100*                        AMOUNT IN NGN
003200         10  TXN-CURRENCY             PIC X(03).
003300*                        "NGN"
003400         10  TXN-DATE                 PIC 9(08).
003500*                        YYYYMMDD
003600         10  TXN-TIME                 PIC 9(06).
003700*                        HHMMSS
003800         10  TXN-BENEF-COUNTRY        PIC X(02).
003900*                        BENEFICIARY COUNTRY ISO CODE OR SPACES
004000         10  TXN-KNOWN-SUSPICIOUS     PIC X(01).
004100             88  TXN-IS-KNOWN-SUSPICIOUS       VALUE "Y".
004200*                        PRIOR LABEL - RULE BACK-TESTING ONLY
004300     05  TXN-DATE-R REDEFINES TXN-REC-DATA.
004400         10  FILLER                   PIC X(72).
004500         10  TXN-DATE-YYYY            PIC 9(04).
004600         10  TXN-DATE-MM              PIC 9(02).
004700         10  TXN-DATE-DD              PIC 9(02).
004800         10  FILLER                   PIC X(09).
004900     05  TXN-TIME-R REDEFINES TXN-REC-DATA.
005000         10  FILLER                   PIC X(80).
005100         10  TXN-TIME-HH              PIC 9(02).
005200         10  TXN-TIME-MM              PIC 9(02).
005300         10  TXN-TIME-SS              PIC 9(02).
005400         10  FILLER                   PIC X(03).
005500     05  FILLER                       PIC X(51).
005600*                        PAD TO 140-BYTE RECORD LENGTH
