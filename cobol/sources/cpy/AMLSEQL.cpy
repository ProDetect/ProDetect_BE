000100* AMLSEQL.cpybk
000200* LINKAGE AREA FOR CALLED ROUTINE AMLSEQG (CASE/REPORT NUMBER GEN)
000300*-----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*-----------------------------------------------------------------*
000600* AMLI001 02/06/1994 RBH    - INITIAL VERSION
000700*-----------------------------------------------------------------*
000800 01  WK-SEQG-RECORD.
000900     05  WK-SEQG-INPUT.
001000         10  WK-SEQG-TYPE             PIC X(04).
001100             88  WK-SEQG-TYPE-CASE           VALUE "CASE".
001200             88  WK-SEQG-TYPE-STR            VALUE "STR ".
001300             88  WK-SEQG-TYPE-CTR            VALUE "CTR ".
001400         10  WK-SEQG-YYYYMM           PIC 9(06).
001500     05  WK-SEQG-OUTPUT.
001600         10  WK-SEQG-NUMBER           PIC X(15).
001700     05  FILLER                       PIC X(10).
