000100* AMLSLAL.cpybk
000200* LINKAGE AREA FOR CALLED ROUTINE AMLSLA (SLA HOURS LOOKUP)
000300*-----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*-----------------------------------------------------------------*
000600* AMLI001 02/06/1994 RBH    - INITIAL VERSION
000700*-----------------------------------------------------------------*
000800 01  WK-SLA-RECORD.
000900     05  WK-SLA-INPUT.
001000         10  WK-SLA-PRIORITY          PIC 9(01).
001100         10  WK-SLA-CASE-TYPE         PIC X(20).
001200             88  WK-SLA-TYPE-SANCTIONS
001300                             VALUE "SANCTIONS_INVESTIGAT".
001400             88  WK-SLA-TYPE-TERRORISM
001500                             VALUE "TERRORISM_FINANCING ".
001600     05  WK-SLA-OUTPUT.
001700         10  WK-SLA-HOURS             PIC 9(03).
001800         10  WK-SLA-ERROR-CD          PIC X(07).
001900     05  FILLER                       PIC X(10).
