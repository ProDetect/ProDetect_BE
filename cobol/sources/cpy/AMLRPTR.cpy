000100* AMLRPTR.cpybk
000200* REPORT-REC - OUTPUT, ONE PER STR/CTR REGULATORY REPORT ASSEMBLED
000300* I-O FORMAT:AMLRPTRR  FROM FILE REPORTS  OF LIBRARY COMPLIB
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------*
000700* AMLI001 02/06/1994 RBH    - INITIAL VERSION
000800*-----------------------------------------------------------------*
000900     05  RPTR-REC-DATA.
001000         10  RPTR-REPORT-NUMBER       PIC X(15).
001100*                        "STR-YYYYMM-NNNN" / "CTR-YYYYMM-NNNN"
001200         10  RPTR-REPORT-TYPE         PIC X(03).
001300             88  RPTR-TYPE-STR               VALUE "STR".
001400             88  RPTR-TYPE-CTR               VALUE "CTR".
001500         10  RPTR-CUST-ID             PIC X(12).
001600         10  RPTR-CASE-NUMBER         PIC X(14).
001700*                        SPACES FOR A CTR
001800         10  RPTR-TXN-COUNT           PIC 9(05).
001900         10  RPTR-TOTAL-AMOUNT        PIC S9(13)V99.
002000         10  RPTR-SUSPICIOUS-TXN-COUNT PIC 9(05).
002100         10  RPTR-FILING-REQUIREMENT  PIC X(10).
002200             88  RPTR-FILING-MANDATORY       VALUE "mandatory ".
002300     05  RPTR-TOTALS-R REDEFINES RPTR-REC-DATA.
002400         10  FILLER                   PIC X(44).
002500         10  RPTR-TXN-COUNT-R         PIC 9(05).
002600         10  RPTR-TOTAL-AMOUNT-R      PIC S9(13)V99.
002700         10  FILLER                   PIC X(15).
002800     05  FILLER                       PIC X(01).
002900*                        PAD TO 80-BYTE RECORD LENGTH
