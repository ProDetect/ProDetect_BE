000100* AMLCASR.cpybk
000200* CASE-REC - OUTPUT, ONE PER INVESTIGATION CASE CREATED
000300* I-O FORMAT:AMLCASRR  FROM FILE CASES  OF LIBRARY COMPLIB
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------*
000700* AMLI001 02/06/1994 RBH    - INITIAL VERSION
000800*-----------------------------------------------------------------*
000900     05  CASR-REC-DATA.
001000         10  CASR-CASE-NUMBER         PIC X(14).
001100*                        "CS-YYYYMM-NNNN"
001200         10  CASR-CUST-ID             PIC X(12).
001300         10  CASR-PRIORITY            PIC 9(01).
001400         10  CASR-RISK-LEVEL          PIC X(08).
001500             88  CASR-RISK-LOW               VALUE "low     ".
001600             88  CASR-RISK-MEDIUM            VALUE "medium  ".
001700             88  CASR-RISK-HIGH              VALUE "high    ".
001800             88  CASR-RISK-CRITICAL          VALUE "critical".
001900         10  CASR-ALERT-COUNT         PIC 9(03).
002000         10  CASR-MAX-ALERT-RISK      PIC 9(03)V99.
002100         10  CASR-SLA-HOURS           PIC 9(03).
002200         10  CASR-SLA-DEADLINE-DATE   PIC 9(08).
002300         10  CASR-SLA-DEADLINE-TIME   PIC 9(06).
002400         10  CASR-STATUS              PIC X(12).
002500         10  CASR-SLA-BREACHED        PIC X(01).
002600             88  CASR-IS-BREACHED            VALUE "Y".
002700     05  CASR-SLA-R REDEFINES CASR-REC-DATA.
002800         10  FILLER                   PIC X(46).
002900         10  CASR-SLA-DEADLINE-STAMP.
003000             15  CASR-SLA-DL-DATE     PIC 9(08).
003100             15  CASR-SLA-DL-TIME     PIC 9(06).
003200         10  FILLER                   PIC X(13).
003300     05  FILLER                       PIC X(07).
003400*                        PAD TO 80-BYTE RECORD LENGTH
