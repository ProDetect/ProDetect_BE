000100* AMLALRT.cpybk
000200* ALERT-REC - OUTPUT, ONE PER ALERT REQUEST GENERATED
000300* I-O FORMAT:AMLALRTR  FROM FILE ALERTS  OF LIBRARY COMPLIB
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------*
000700* AMLI001 02/06/1994 RBH    - INITIAL VERSION
000800*-----------------------------------------------------------------*
000900* AMLR052 21/08/2003 CHUKS  - ADD ALRT-CASE-NUMBER, POPULATED WHEN
001000*                             CASE MANAGEMENT ESCALATES THE ALERT
001100*-----------------------------------------------------------------*
001200     05  ALRT-REC-DATA.
001300         10  ALRT-ALERT-ID            PIC X(20).
001400         10  ALRT-CUST-ID             PIC X(12).
001500         10  ALRT-TXN-ID              PIC X(12).
001600         10  ALRT-RULE-CODE           PIC X(12).
001700         10  ALRT-RULE-NAME           PIC X(30).
001800         10  ALRT-SEVERITY            PIC X(08).
001900         10  ALRT-RISK-SCORE          PIC 9(03)V99.
002000         10  ALRT-ACTUAL-AMOUNT       PIC S9(13)V99.
002100         10  ALRT-THRESHOLD-AMOUNT    PIC S9(13)V99.
002200         10  ALRT-STATUS              PIC X(10).
002300             88  ALRT-STATUS-OPEN            VALUE "open      ".
002400             88  ALRT-STATUS-ESCALATED       VALUE "escalated ".
002500             88  ALRT-STATUS-CLOSED          VALUE "closed    ".
002600         10  ALRT-CASE-NUMBER         PIC X(14).
002700*                        "CS-YYYYMM-NNNN" OR SPACES
002800     05  ALRT-KEY-R REDEFINES ALRT-REC-DATA.
002900         10  FILLER                   PIC X(20).
003000         10  ALRT-KEY-CUST-TXN.
003100             15  ALRT-KEY-CUST-ID     PIC X(12).
003200             15  ALRT-KEY-TXN-ID      PIC X(12).
003300         10  FILLER                   PIC X(109).
003400     05  FILLER                       PIC X(07).
003500*                        PAD TO 160-BYTE RECORD LENGTH
