000100*****************************************************************
000200* AMLCWS.cpybk
000300* COMMON WORKING STORAGE AREA - FILE STATUS AND RUN SWITCHES
000400* COPIED INTO EVERY PROGRAM IN THE AML MONITORING SUITE.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------*
000800* AMLI001 02/06/1994 RBH    - INITIAL VERSION FOR THE NEW
000900*                             COMPLIANCE BATCH SUITE.
001000*-----------------------------------------------------------------*
001100* AMLY2K1 11/09/1998 TOYIN  - Y2K READINESS REVIEW - WK-C-TODAY-DTE
001200*                             CONFIRMED 4-DIGIT CENTURY, NO CHANGE
001300*                             REQUIRED. LOGGED PER AUDIT REQUEST.
001400*-----------------------------------------------------------------*
001500* AMLR014 14/03/2001 CHUKS  - ADD WK-N-EVENT-SEQ COUNTER FOR
001600*                             AUDITLOG SEQUENCE NUMBERING
001700*-----------------------------------------------------------------*
001800 01  WK-C-COMMON.
001900     05  WK-C-FILE-STATUS            PIC X(02).
002000         88  WK-C-SUCCESSFUL                   VALUE "00".
002100         88  WK-C-AT-END                       VALUE "10".
002200         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002300         88  WK-C-DUPLICATE-KEY                VALUE "22".
002400     05  WK-C-EOF-SWITCH              PIC X(01) VALUE "N".
002500         88  WK-C-EOF-YES                      VALUE "Y".
002600         88  WK-C-EOF-NO                       VALUE "N".
002700     05  WK-C-TODAY-DTE               PIC 9(08) VALUE ZEROS.
002800     05  WK-C-RUN-TIME                PIC 9(06) VALUE ZEROS.
002900     05  WK-N-EVENT-SEQ               PIC 9(07) COMP-3 VALUE ZERO.
003000     05  WK-N-PAGE-COUNT              PIC 9(03) COMP-3 VALUE ZERO.
003100     05  FILLER                       PIC X(10) VALUE SPACES.
