000100* AMLSCOR.cpybk
000200* SCORED-TXN-REC - OUTPUT, ONE PER TRANSACTION PROCESSED
000300* I-O FORMAT:AMLSCORR  FROM FILE SCOREDTX  OF LIBRARY COMPLIB
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------*
000700* AMLI001 02/06/1994 RBH    - INITIAL VERSION
000800*-----------------------------------------------------------------*
000900     05  STXN-ID                      PIC X(12).
001000     05  STXN-CUST-ID                 PIC X(12).
001100     05  STXN-AMOUNT                  PIC S9(13)V99.
001200     05  STXN-RISK-SCORE              PIC 9(03)V99.
001300     05  STXN-SUSPICIOUS-FLAG         PIC X(01).
001400         88  STXN-IS-SUSPICIOUS              VALUE "Y".
001500     05  STXN-ALERT-COUNT             PIC 9(03).
001600     05  STXN-FLAGS.
001700         10  STXN-FLAG-STRUCTURING       PIC X(01).
001800         10  STXN-FLAG-VELOCITY          PIC X(01).
001900         10  STXN-FLAG-AMT-THRESHOLD     PIC X(01).
002000         10  STXN-FLAG-UNUSUAL-PATTERN   PIC X(01).
002100         10  STXN-FLAG-CROSS-BORDER      PIC X(01).
002200         10  STXN-FLAG-CASH              PIC X(01).
002300         10  STXN-FLAG-ABOVE-CTR         PIC X(01).
002400         10  STXN-FLAG-UNUSUAL-TIME      PIC X(01).
002500         10  STXN-FLAG-ROUND-AMOUNT      PIC X(01).
002600         10  STXN-FLAG-UNUSUAL-AMOUNT    PIC X(01).
002700     05  STXN-FLAGS-R REDEFINES STXN-FLAGS PIC X(10).
002800     05  FILLER                       PIC X(22).
002900*                        PAD TO 80-BYTE RECORD LENGTH
